000100******************************************************************
000200* COPYBOOK HOTTHRD                                               *
000300*        RECORD LAYOUT FOR THE HOT-THREADS FILE                  *
000400*        ONE RECORD PER RUN - PRE-EXTRACTED HOT-THREAD COUNT     *
000500******************************************************************
000600* Maintenance history
000700* 1996-09-11 TGD  0201  Original layout
000800* 2003-10-30 KLM  0402  Note added below - the free-text thread
000900*                       dump is scanned upstream of this feed;
001000*                       we receive only the finished block count
001100******************************************************************
001200* HT-BLOCK-COUNT is the number of hot-thread stack blocks in the
001300* node's thread-dump whose header line showed 90.0 pct up to but
001400* not including 100.0 pct CPU. The dump text itself is not part
001500* of this record.
001600******************************************************************
001700 01  HOT-THREADS-REC.
001800     05  HT-BLOCK-COUNT          PIC 9(05).
001900     05  FILLER                  PIC X(05).
