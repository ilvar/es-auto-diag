000100******************************************************************
000200* COPYBOOK CLHLTH                                                *
000300*        RECORD LAYOUT FOR THE CLUSTER-HEALTH FILE               *
000400*        ONE RECORD PER RUN - CLUSTER-WIDE SCALAR VALUES         *
000500******************************************************************
000600* Maintenance history
000700* 1991-06-02 JRS  0000  Original layout, cluster status only
000800* 1994-11-14 RPK  0147  Added pending-task and state-size fields
000900*                       (these come off separate feeds upstream
001000*                       but are carried on this record since they
001100*                       are single cluster-wide scalars, same as
001200*                       the status byte)
001300* 1999-01-08 TGD  0312  Y2K date-stamp sweep - no date fields on
001400*                       this record, reviewed and closed no-op
001500******************************************************************
001600 01  CLUSTER-HEALTH-REC.
001700     05  CH-STATUS               PIC X(10).
001800         88  CH-STATUS-GREEN     VALUE "GREEN".
001900     05  CH-UNASSIGNED-SHARDS    PIC 9(7).
002000     05  CH-PENDING-TASKS        PIC 9(7).
002100     05  CH-STATE-SIZE-BYTES     PIC 9(12).
002200     05  FILLER                  PIC X(04).
