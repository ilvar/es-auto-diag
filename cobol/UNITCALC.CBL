000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UNITCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/92.
000700 DATE-COMPILED. 03/14/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          HOUSE UTILITY SUB-PROGRAM - CONVERTS A RAW BYTE OR
001400*          MILLISECOND COUNTER INTO THE UNIT CLUSRPT PRINTS IN
001500*          ITS FINDING MESSAGES (GIGABYTES, MEGABYTES, OR HOURS),
001600*          ROUNDED TO TWO DECIMAL PLACES.
001700*
001800******************************************************************
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100* 03/14/92 JS    INITIAL REQ 1402  ORIGINAL SUB-PROGRAM
002200* 07/02/94 RPK   REQ 1561  MB-CALC FUNCTION ADDED FOR THE
002300*                FIELDDATA TOP-10 TABLE
002400* 11/21/98 TGD   REQ 2041  Y2K SWEEP - NO DATE FIELDS ON THIS
002500*                SUB-PROGRAM, REVIEWED AND CLOSED NO-OP
002600* 04/09/03 KLM   REQ 2278  HR-CALC FUNCTION ADDED FOR THE INDEX
002700*                AND GC DURATION FINDINGS - WAS BEING COMPUTED
002800*                INLINE DIFFERENTLY IN THREE PLACES
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05  WS-BYTES-PER-GB         PIC 9(10) COMP-3
004300                                  VALUE 1073741824.
004400     05  WS-BYTES-PER-MB         PIC 9(10) COMP-3
004500                                  VALUE 1048576.
004600     05  WS-MILLIS-PER-HOUR      PIC 9(10) COMP-3
004700                                  VALUE 3600000.
004750     05  FILLER                  PIC X(05).
004800
004900 LINKAGE SECTION.
005000 01  UNIT-CALC-REC.
005100     05  UC-FUNCTION-SW          PIC X(01).
005200         88  UC-GB-CALC          VALUE "G".
005300         88  UC-MB-CALC          VALUE "M".
005400         88  UC-HR-CALC          VALUE "H".
005500     05  UC-RAW-VALUE            PIC S9(15) COMP-3.
005600     05  UC-RESULT               PIC S9(09)V99 COMP-3.
005700     05  FILLER                  PIC X(05).
005800
005900 01  RETURN-CD                   PIC S9(4) COMP.
006000
006100 PROCEDURE DIVISION USING UNIT-CALC-REC, RETURN-CD.
006200     IF UC-GB-CALC
006300         PERFORM 100-CALC-GIGABYTES
006400     ELSE IF UC-MB-CALC                                           040903KL
006500         PERFORM 200-CALC-MEGABYTES
006600     ELSE IF UC-HR-CALC                                           040903KL
006700*** ADDED ENHANCEMENT TO HANDLE DURATION FIELDS
006800         PERFORM 300-CALC-HOURS
006900     ELSE
007000         MOVE ZERO TO UC-RESULT.
007100
007200     MOVE ZERO TO RETURN-CD.
007300     GOBACK.
007400
007500
007600 100-CALC-GIGABYTES.
007700     COMPUTE UC-RESULT ROUNDED =
007800          UC-RAW-VALUE / WS-BYTES-PER-GB.
007900
008000 200-CALC-MEGABYTES.
008100     COMPUTE UC-RESULT ROUNDED =
008200          UC-RAW-VALUE / WS-BYTES-PER-MB.
008300
008400 300-CALC-HOURS.
008500     COMPUTE UC-RESULT ROUNDED =
008600          UC-RAW-VALUE / WS-MILLIS-PER-HOUR.
