000100******************************************************************
000200* COPYBOOK THRDPOOL                                              *
000300*        RECORD LAYOUT FOR THE THREAD-POOL FILE                  *
000400*        ONE RECORD PER NODE TIMES PER THREAD POOL               *
000500******************************************************************
000600* Maintenance history
000700* 1993-02-20 RPK  0098  Original layout
000800* 1996-09-11 TGD  0201  Added TP-COMPLETED - rejection percentage
000900*                       cannot be figured without it
001000******************************************************************
001100 01  THREAD-POOL-REC.
001200     05  TP-NODE-NAME            PIC X(20).
001300     05  TP-POOL-NAME            PIC X(20).
001400     05  TP-REJECTED             PIC 9(12).
001500     05  TP-COMPLETED            PIC 9(12).
001600     05  FILLER                  PIC X(06).
