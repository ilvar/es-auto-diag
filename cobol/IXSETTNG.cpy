000100******************************************************************
000200* COPYBOOK IXSETTNG                                              *
000300*        RECORD LAYOUT FOR THE SETTINGS FILE                     *
000400*        ONE RECORD PER INDEX                                    *
000500******************************************************************
000600* Maintenance history
000700* 1992-04-17 JRS  0000  Original layout
000800* 2003-10-30 KLM  0402  Note added below - see CHECK-SETTINGS in
000900*                       CLUSRPT for the refresh-interval quirk we
001000*                       are required to leave alone
001100******************************************************************
001200* IX-REFRESH-DEFAULT reflects whatever the upstream feed decided
001300* counts as "using the default refresh interval" for this index.
001400* Per the business rule on file, an index is tallied here when it
001500* is flagged as default-refresh - nothing else is inspected.
001600******************************************************************
001700 01  INDEX-SETTINGS-REC.
001800     05  IX-INDEX-NAME           PIC X(30).
001900     05  IX-REFRESH-DEFAULT      PIC X(01).
002000         88  IX-IS-DEFAULT-RFSH  VALUE "Y".
002100     05  FILLER                  PIC X(09).
