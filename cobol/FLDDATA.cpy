000100******************************************************************
000200* COPYBOOK FLDDATA                                               *
000300*        RECORD LAYOUT FOR THE FIELDDATA FILE                    *
000400*        ONE RECORD PER NODE TIMES PER CACHED FIELD              *
000500******************************************************************
000600* Maintenance history
000700* 1993-02-20 RPK  0098  Original layout
000800******************************************************************
000900 01  FIELDDATA-REC.
001000     05  FD-NODE-NAME            PIC X(20).
001100     05  FD-FIELD-NAME           PIC X(30).
001200     05  FD-MEM-BYTES            PIC 9(15).
001300     05  FILLER                  PIC X(05).
