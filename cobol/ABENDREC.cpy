000100******************************************************************
000200* COPYBOOK ABENDREC                                              *
000300*        STANDARD SYSOUT DUMP LINE WRITTEN BY THE ABEND ROUTINE  *
000400*        IN EVERY BATCH PROGRAM IN THIS SYSTEM                   *
000500******************************************************************
000600* Maintenance history
000700* 1991-06-02 JRS  0000  Original layout, house standard
000800* 1998-12-03 TGD  0298  Y2K sweep - no date fields on this record
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME               PIC X(30).
001200     05  FILLER                  PIC X(02) VALUE SPACES.
001300     05  ABEND-REASON            PIC X(50).
001400     05  FILLER                  PIC X(02) VALUE SPACES.
001500     05  EXPECTED-VAL            PIC X(15).
001600     05  FILLER                  PIC X(02) VALUE SPACES.
001700     05  ACTUAL-VAL              PIC X(15).
001800     05  FILLER                  PIC X(14) VALUE SPACES.
