000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PCTCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/92.
000700 DATE-COMPILED. 03/14/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          HOUSE UTILITY SUB-PROGRAM - COMPUTES A PERCENTAGE
001400*          (PART OVER WHOLE TIMES 100) ROUNDED TO TWO DECIMAL
001500*          PLACES.  CALLED FROM CLUSRPT BY EVERY CHECK THAT
001600*          REPORTS A PERCENTAGE IN ITS FINDING MESSAGE.
001700*
001800******************************************************************
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100* 03/14/92 JS    INITIAL REQ 1402  ORIGINAL SUB-PROGRAM, PULLED
002200*                OUT OF PCTPROC SO THE SETTINGS-FILE READ LOGIC
002300*                AND THE ARITHMETIC DID NOT HAVE TO TRAVEL TOGETHER
002400* 07/02/94 RPK   REQ 1560  GUARD ADDED FOR PCT-WHOLE = ZERO - AN
002500*                EMPTY SETTINGS OR SHARDS FILE WAS DRIVING A 0CB
002600*                ABEND IN THE CALLING PROGRAM
002700* 11/21/98 TGD   REQ 2041  Y2K SWEEP - NO DATE FIELDS ON THIS
002800*                SUB-PROGRAM, REVIEWED AND CLOSED NO-OP
002900* 04/09/03 KLM   REQ 2277  RESULT FIELD WIDENED TO S9(5)V99 - THE
003000*                SHARD AND THREAD-POOL CALLERS CAN PASS A WHOLE
003100*                SMALLER THAN THE PART AND DRIVE THE PCT OVER 999
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-ZERO-WHOLE-SW        PIC X(01) VALUE "N".
004600         88  WS-WHOLE-IS-ZERO    VALUE "Y".
004650     05  FILLER                  PIC X(05).
004700
004800 LINKAGE SECTION.
004900 01  PCT-CALC-REC.
005000     05  PCT-PART                PIC S9(15) COMP-3.
005100     05  PCT-WHOLE               PIC S9(15) COMP-3.
005200     05  PCT-RESULT              PIC S9(05)V99 COMP-3.
005300     05  FILLER                  PIC X(05).
005400
005500 01  RETURN-CD                   PIC S9(4) COMP.
005600
005700 PROCEDURE DIVISION USING PCT-CALC-REC, RETURN-CD.
005800 000-MAIN.
005900* SEE REQ 1560 ABOVE - ZERO WHOLE GUARDED HERE, NOT LEFT TO BLOW
005950* UP IN THE COMPUTE BELOW.
006000     MOVE "N" TO WS-ZERO-WHOLE-SW.
006100     IF PCT-WHOLE = ZERO
006200         MOVE "Y" TO WS-ZERO-WHOLE-SW
006300         MOVE ZERO TO PCT-RESULT
006400     ELSE
006500         COMPUTE PCT-RESULT ROUNDED =
006600             (PCT-PART / PCT-WHOLE) * 100.
006700
006800     MOVE ZERO TO RETURN-CD.
006900     IF WS-WHOLE-IS-ZERO
007000         MOVE +4 TO RETURN-CD.
007100     GOBACK.
