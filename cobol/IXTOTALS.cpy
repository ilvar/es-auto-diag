000100******************************************************************
000200* COPYBOOK IXTOTALS                                              *
000300*        RECORD LAYOUT FOR THE INDICES-TOTALS FILE               *
000400*        ONE RECORD PER RUN - CLUSTER-WIDE INDEX TOTALS          *
000500******************************************************************
000600* Maintenance history
000700* 1992-04-17 JRS  0000  Original layout - doc counts only
000800* 1994-11-14 RPK  0147  Added the four cumulative-duration fields
000900******************************************************************
001000 01  INDICES-TOTALS-REC.
001100     05  IT-TOTAL-DOCS           PIC 9(15).
001200     05  IT-DELETED-DOCS         PIC 9(15).
001300     05  IT-REFRESH-MILLIS       PIC 9(15).
001400     05  IT-FLUSH-MILLIS         PIC 9(15).
001500     05  IT-INDEX-MILLIS         PIC 9(15).
001600     05  IT-SEARCH-MILLIS        PIC 9(15).
001700     05  FILLER                  PIC X(10).
