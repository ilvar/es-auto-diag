000100******************************************************************
000200* COPYBOOK SHARDREC                                              *
000300*        RECORD LAYOUT FOR THE SHARDS FILE                       *
000400*        ONE RECORD PER SHARD IN THE CLUSTER                     *
000500******************************************************************
000600* Maintenance history
000700* 1992-04-17 JRS  0000  Original layout
000800* 1995-07-03 RPK  0164  Added the -PRESENT indicator bytes - the
000900*                       upstream feed omits doc/store figures for
001000*                       shards that are still relocating, and we
001100*                       were zero-filling those into the averages
001200******************************************************************
001300 01  SHARD-REC.
001400     05  SH-NODE-NAME            PIC X(20).
001500     05  SH-DOC-COUNT            PIC 9(12).
001600     05  SH-DOCS-PRESENT         PIC X(01).
001700         88  SH-DOCS-KNOWN       VALUE "Y".
001800     05  SH-STORE-BYTES          PIC 9(15).
001900     05  SH-STORE-PRESENT        PIC X(01).
002000         88  SH-STORE-KNOWN      VALUE "Y".
002100     05  FILLER                  PIC X(11).
