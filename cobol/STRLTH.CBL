000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/88.
000700 DATE-COMPILED. 01/01/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          HOUSE UTILITY SUB-PROGRAM - RETURNS THE LENGTH OF THE
001400*          CALLER'S TEXT FIELD WITH TRAILING SPACES STRIPPED OFF.
001500*          USED ANYWHERE A NAME OR CODE FIELD HAS TO BE TRIMMED
001600*          BEFORE IT IS CONCATENATED INTO A PRINT OR MESSAGE LINE.
001700*
001800******************************************************************
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100* 01/01/88 JS    INITIAL REQ 0501  ORIGINAL SUB-PROGRAM
002200* 11/21/98 TGD   REQ 2041  Y2K SWEEP - NO DATE FIELDS ON THIS
002300*                SUB-PROGRAM, REVIEWED AND CLOSED NO-OP
002400* 04/09/03 KLM   REQ 2279  RETURN-LTH NO LONGER ACCUMULATED INTO
002500*                BY THE CALLER - CLUSRPT WAS CARRYING A STALE
002600*                VALUE FORWARD BETWEEN CHECKS
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  MISC-FIELDS.
004000     05  L            PIC S9(4) COMP.
004050     05  FILLER       PIC X(05).
004100
004200 LINKAGE SECTION.
004300 01  TEXT1        PIC X(255).
004400 01  RETURN-LTH   PIC S9(4).
004500
004600 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
004700     MOVE +255 TO L.
004800     PERFORM 100-SCAN-TRAILING-SPACES
004900         UNTIL TEXT1(L:1) NOT EQUAL SPACE OR L = ZERO.
005000
005100     MOVE L TO RETURN-LTH.
005200     GOBACK.
005300
005400 100-SCAN-TRAILING-SPACES.
005500     SUBTRACT 1 FROM L.
