000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLUSRPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/02/91.
000700 DATE-COMPILED. 06/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CLUSTER DIAGNOSTICS ANALYZER - BATCH RULE ENGINE.
001400*
001500*          READS THE NIGHTLY SNAPSHOT OF THE SEARCH CLUSTER -
001600*          CLUSTER HEALTH, PER-NODE STATISTICS, PER-SHARD
001700*          STATISTICS, PER-INDEX SETTINGS, INDEX TOTALS, FIELD
001800*          CACHE SIZES, THREAD POOL COUNTERS AND A HOT-THREADS
001900*          BLOCK COUNT - AND RUNS A FIXED SET OF HEALTH CHECKS
002000*          AGAINST IT.  EACH CHECK APPENDS ONE OR MORE FINDINGS
002100*          TO THE IN-MEMORY RESULTS TABLE.  WHEN ALL CHECKS HAVE
002200*          RUN THE RESULTS ARE PRINTED AS A THREE PART REPORT -
002300*          BAD FINDINGS, CHART/SUMMARY DATA, GOOD FINDINGS - AND
002400*          ALSO WRITTEN TO THE RESULTS FILE FOR THE OPS DESK'S
002500*          OWN TOOLS TO PICK UP.
002600*
002700*          THIS IS A SINGLE PASS JOB.  EVERY INPUT FILE IS READ
002800*          START TO FINISH EXACTLY ONCE.  NO FILE IS READ
002900*          RANDOM OR KEYED.
003000*
003100******************************************************************
003200* CHANGE LOG
003300*-----------------------------------------------------------------
003400* 06/02/91 JRS   INITIAL REQ 0000  ORIGINAL PROGRAM - CLUSTER
003500*                HEALTH, UNASSIGNED SHARDS AND PENDING TASKS
003600*                CHECKS ONLY
003700* 04/17/92 JRS   REQ 0000  ADDED THE PER-NODE CHECKS (HEAP, OS
003800*                MEMORY, CPU, DISK WATERMARK, DISK I/O) AND THE
003900*                SHARD AND SETTINGS CHECKS
004000* 02/20/93 RPK   REQ 0098  ADDED THE FIELDDATA CACHE CHECK AND
004100*                THE THREAD POOL REJECTION CHECK
004200* 11/14/94 RPK   REQ 0147  ADDED THE INDICES TOTALS/DURATION
004300*                CHECKS AND THE CLUSTER STATE SIZE RULE.  RESULT
004400*                MESSAGE FIELD WIDENED - SEE RESLTREC
004500* 07/03/95 RPK   REQ 0164  SHARD SIZE DISTRIBUTION NOW SKIPS
004600*                SHARDS WHOSE STORE SIZE CAME BACK UNKNOWN
004700*                (SH-STORE-PRESENT = "N") INSTEAD OF COUNTING
004800*                THEM AS ZERO BYTES - WAS INFLATING THE SMALL
004900*                SHARD BUCKET
005000* 09/11/96 TGD   REQ 0201  ADDED THE HOT THREADS CHECK AND THE
005100*                YOUNG/OLD GENERATION GC CHECKS
005200* 12/03/98 TGD   REQ 0298  Y2K SWEEP - NONE OF THIS PROGRAM'S
005300*                BUSINESS RECORDS CARRY A DATE FIELD.  RUN-DATE
005400*                DISPLAY FIELD WIDENED TO A 4 DIGIT YEAR
005500* 10/30/03 KLM   REQ 0402  HELP DESK TICKET QUESTIONED WHY
005600*                OVERSHARDING ALWAYS COMES BACK BAD AND WHY
005700*                REFRESH INTERVAL NEVER COMES BACK BAD.  CHECKED
005800*                AGAINST THE ORIGINAL DESIGN NOTES - BOTH ARE AS
005900*                DESIGNED.  LEFT ALONE, DOCUMENTED HERE AND AT
006000*                2000-CHECK-SHARDS AND 1800-CHECK-SETTINGS
006100* 03/15/04 KLM   REQ 0431  WS-MAX-NODES RAISED FROM 100 TO 200 -
006200*                CLUSTER GROWTH BLEW THE OLD TABLE SIZE AND THE
006300*                JOB ABENDED OVERNIGHT
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT CLUSHLTH
007600     ASSIGN TO UT-S-CLUSHLTH
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT NODESTAT
008100     ASSIGN TO UT-S-NODESTAT
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500     SELECT SHARDFIL
008600     ASSIGN TO UT-S-SHARDFIL
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000     SELECT IXSETFIL
009100     ASSIGN TO UT-S-IXSETFIL
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT IXTOTFIL
009600     ASSIGN TO UT-S-IXTOTFIL
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT FLDDTFIL
010100     ASSIGN TO UT-S-FLDDTFIL
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE.
010400
010500     SELECT THRPLFIL
010600     ASSIGN TO UT-S-THRPLFIL
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS OFCODE.
010900
011000     SELECT HOTTHFIL
011100     ASSIGN TO UT-S-HOTTHFIL
011200       ACCESS MODE IS SEQUENTIAL
011300       FILE STATUS IS OFCODE.
011400
011500     SELECT RPTFILE
011600     ASSIGN TO UT-S-RPTFILE
011700       ORGANIZATION IS SEQUENTIAL.
011800
011900     SELECT RESLTFIL
012000     ASSIGN TO UT-S-RESLTFIL
012100       ACCESS MODE IS SEQUENTIAL
012200       FILE STATUS IS OFCODE.
012300
012400     SELECT SYSOUT
012500     ASSIGN TO UT-S-SYSOUT
012600       ORGANIZATION IS SEQUENTIAL.
012700
012800 DATA DIVISION.
012900 FILE SECTION.
013000
013100 FD  CLUSHLTH
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 40 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS CLUSTER-HEALTH-REC.
013700 COPY CLHLTH.
013800
013900 FD  NODESTAT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 130 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS NODE-STAT-REC.
014500 COPY NODESTAT.
014600
014700 FD  SHARDFIL
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 60 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS SHARD-REC.
015300 COPY SHARDREC.
015400
015500 FD  IXSETFIL
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 40 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS INDEX-SETTINGS-REC.
016100 COPY IXSETTNG.
016200
016300 FD  IXTOTFIL
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 100 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS INDICES-TOTALS-REC.
016900 COPY IXTOTALS.
017000
017100 FD  FLDDTFIL
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 70 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS FIELDDATA-REC.
017700 COPY FLDDATA.
017800
017900 FD  THRPLFIL
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD
018200     RECORD CONTAINS 70 CHARACTERS
018300     BLOCK CONTAINS 0 RECORDS
018400     DATA RECORD IS THREAD-POOL-REC.
018500 COPY THRDPOOL.
018600
018700 FD  HOTTHFIL
018800     RECORDING MODE IS F
018900     LABEL RECORDS ARE STANDARD
019000     RECORD CONTAINS 10 CHARACTERS
019100     BLOCK CONTAINS 0 RECORDS
019200     DATA RECORD IS HOT-THREADS-REC.
019300 COPY HOTTHRD.
019400
019500 FD  RPTFILE
019600     RECORDING MODE IS F
019700     LABEL RECORDS ARE STANDARD
019800     RECORD CONTAINS 132 CHARACTERS
019900     BLOCK CONTAINS 0 RECORDS
020000     DATA RECORD IS RPT-REC.
020100 01  RPT-REC  PIC X(132).
020200
020300 FD  RESLTFIL
020400     RECORDING MODE IS F
020500     LABEL RECORDS ARE STANDARD
020600     RECORD CONTAINS 150 CHARACTERS
020700     BLOCK CONTAINS 0 RECORDS
020800     DATA RECORD IS RESULT-REC.
020900 COPY RESLTREC.
021000
021100 FD  SYSOUT
021200     RECORDING MODE IS F
021300     LABEL RECORDS ARE STANDARD
021400     RECORD CONTAINS 130 CHARACTERS
021500     BLOCK CONTAINS 0 RECORDS
021600     DATA RECORD IS SYSOUT-REC.
021700 01  SYSOUT-REC  PIC X(130).
021800
021900 WORKING-STORAGE SECTION.
022000 77  ZERO-VAL                    PIC 9(01) COMP VALUE 0.
022100 77  ONE-VAL                     PIC 9(01) COMP VALUE 1.
022200 77  WS-DATE                     PIC 9(06).
022300 77  WS-MAX-NODES-LIT            PIC 9(05) COMP VALUE 200.
022400 77  WS-MAX-FIELDS-LIT           PIC 9(05) COMP VALUE 500.
022500 77  WS-MAX-POOLS-LIT            PIC 9(05) COMP VALUE 50.
022600 77  WS-MAX-RESULTS-LIT          PIC 9(05) COMP VALUE 3000.
022700
022800 01  WS-RUN-DATE.
022900     05  WS-RUN-DATE-YMD         PIC 9(06).
023000     05  FILLER                  PIC X(04).
023100 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
023200     05  WS-RUN-YY               PIC 9(02).
023300     05  WS-RUN-MM               PIC 9(02).
023400     05  WS-RUN-DD               PIC 9(02).
023500     05  FILLER                  PIC X(04).
023600
023700 01  WS-EDIT-FIELDS.
023800     05  WS-EDIT-CNT15           PIC Z(14)9.
023900     05  WS-EDIT-CNT15B          PIC Z(14)9.
024000     05  WS-EDIT-CNT12           PIC Z(11)9.
024100     05  WS-EDIT-CNT12-X REDEFINES WS-EDIT-CNT12
024200                                 PIC X(12).
024300     05  WS-EDIT-CNT7            PIC Z(06)9.
024400     05  WS-EDIT-CNT5            PIC Z(04)9.
024500     05  WS-EDIT-PCTINT          PIC ZZ9.
024600     05  WS-EDIT-PCT             PIC Z(05)9.99.
024700     05  WS-EDIT-PCT-X REDEFINES WS-EDIT-PCT
024800                                 PIC X(08).
024900     05  WS-EDIT-AMT             PIC Z(08)9.99.
025000     05  WS-EDIT-AMT-X REDEFINES WS-EDIT-AMT
025100                                 PIC X(11).
025200     05  WS-POOL-NAME-UC          PIC X(20).
025300     05  WS-RJ-FIELD-NAME         PIC X(30) JUSTIFIED RIGHT
025400                                  VALUE SPACES.
025500     05  FILLER                  PIC X(05).
025600
025700 01  FLAGS-AND-SWITCHES.
025800     05  MORE-NODES-SW           PIC X(01) VALUE "Y".
025900         88  MORE-NODES          VALUE "Y".
026000         88  NO-MORE-NODES       VALUE "N".
026100     05  MORE-SHARDS-SW          PIC X(01) VALUE "Y".
026200         88  MORE-SHARDS         VALUE "Y".
026300         88  NO-MORE-SHARDS      VALUE "N".
026400     05  MORE-SETTINGS-SW        PIC X(01) VALUE "Y".
026500         88  MORE-SETTINGS       VALUE "Y".
026600         88  NO-MORE-SETTINGS    VALUE "N".
026700     05  MORE-FIELDS-SW          PIC X(01) VALUE "Y".
026800         88  MORE-FIELDS         VALUE "Y".
026900         88  NO-MORE-FIELDS      VALUE "N".
027000     05  MORE-POOLS-SW           PIC X(01) VALUE "Y".
027100         88  MORE-POOLS          VALUE "Y".
027200         88  NO-MORE-POOLS       VALUE "N".
027300     05  WS-ANY-BAD-SW           PIC X(01) VALUE "N".
027400         88  WS-BAD-NODES-FOUND  VALUE "Y".
027500         88  WS-NO-BAD-NODES     VALUE "N".
027600     05  WS-FIELD-FOUND-SW       PIC X(01) VALUE "N".
027700         88  WS-FIELD-WAS-FOUND  VALUE "Y".
027800     05  WS-POOL-FOUND-SW        PIC X(01) VALUE "N".
027900         88  WS-POOL-WAS-FOUND   VALUE "Y".
028000     05  FILLER                  PIC X(09).
028100
028200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
028300     05  CLUSHLTH-RECORDS-READ   PIC 9(07) COMP.
028400     05  RETURN-CD               PIC S9(04) COMP.
028500     05  WS-NODE-COUNT           PIC 9(05) COMP VALUE ZERO.
028600     05  WS-OOPS-ON-COUNT        PIC 9(05) COMP VALUE ZERO.
028700     05  WS-OOPS-OFF-COUNT       PIC 9(05) COMP VALUE ZERO.
028800     05  WS-HOLD-UNASSIGNED-SHD  PIC 9(07) VALUE ZERO.
028900     05  WS-HOLD-PENDING-TASKS   PIC 9(07) VALUE ZERO.
029000     05  WS-HOLD-STATE-SIZE-BY   PIC 9(12) VALUE ZERO.
029100     05  WS-IDX-TOTAL            PIC 9(07) COMP VALUE ZERO.
029200     05  WS-IDX-DEFAULT          PIC 9(07) COMP VALUE ZERO.
029300     05  WS-SHARD-COUNT          PIC 9(07) COMP VALUE ZERO.
029400     05  WS-SMALL-SHARD-COUNT    PIC 9(07) COMP VALUE ZERO.
029500     05  WS-LARGE-SHARD-COUNT    PIC 9(07) COMP VALUE ZERO.
029600     05  WS-MED-SHARD-COUNT      PIC 9(07) COMP VALUE ZERO.
029700     05  WS-SHARD-DOCM-LT1       PIC 9(07) COMP VALUE ZERO.
029800     05  WS-SHARD-DOCM-1-10      PIC 9(07) COMP VALUE ZERO.
029900     05  WS-SHARD-DOCM-GT10      PIC 9(07) COMP VALUE ZERO.
030000     05  WS-NODE-SHCNT-LT10      PIC 9(05) COMP VALUE ZERO.
030100     05  WS-NODE-SHCNT-10-100    PIC 9(05) COMP VALUE ZERO.
030200     05  WS-NODE-SHCNT-GT100     PIC 9(05) COMP VALUE ZERO.
030300     05  WS-NODE-DOCM-LT1        PIC 9(05) COMP VALUE ZERO.
030400     05  WS-NODE-DOCM-1-10       PIC 9(05) COMP VALUE ZERO.
030500     05  WS-NODE-DOCM-GT10       PIC 9(05) COMP VALUE ZERO.
030600     05  WS-NODE-GB-LT1          PIC 9(05) COMP VALUE ZERO.
030700     05  WS-NODE-GB-1-50         PIC 9(05) COMP VALUE ZERO.
030800     05  WS-NODE-GB-GT50         PIC 9(05) COMP VALUE ZERO.
030900     05  WS-FIELD-COUNT          PIC 9(05) COMP VALUE ZERO.
031000     05  WS-POOL-COUNT           PIC 9(05) COMP VALUE ZERO.
031100     05  WS-TOP-COUNT            PIC 9(05) COMP VALUE ZERO.
031200     05  WS-RANK-COUNT           PIC 9(05) COMP VALUE ZERO.
031300     05  WS-RESULT-COUNT         PIC 9(05) COMP VALUE ZERO.
031400     05  WS-BAD-TOTAL            PIC 9(05) COMP VALUE ZERO.
031500     05  WS-GOOD-TOTAL           PIC 9(05) COMP VALUE ZERO.
031600     05  WS-YOUNG-GC-TOTAL-MS    PIC S9(15) COMP-3 VALUE ZERO.
031700     05  WS-OLD-GC-TOTAL-MS      PIC S9(15) COMP-3 VALUE ZERO.
031800     05  WS-MAX-BYTES-SO-FAR     PIC S9(15) COMP-3 VALUE ZERO.
031900     05  WS-MAX-REJECT-SO-FAR    PIC S9(12) COMP-3 VALUE ZERO.
032000     05  WS-MAX-IDX-FOUND        PIC 9(05) COMP VALUE ZERO.
032100     05  NODE-IDX                PIC 9(05) COMP.
032200     05  SHARD-NODE-IDX          PIC 9(05) COMP.
032300     05  FLD-IDX                 PIC 9(05) COMP.
032400     05  POOL-IDX                PIC 9(05) COMP.
032500     05  RSLT-IDX                PIC 9(05) COMP.
032600     05  TOP-IDX                 PIC 9(05) COMP.
032700     05  STR-LTH                 PIC 9(04) VALUE ZERO.
032800     05  FILLER                  PIC X(08).
032900
033000 01  WS-NODE-TABLE.
033100     05  WS-NODE-ENTRY OCCURS 200 TIMES
033200                       INDEXED BY NODE-IDX.
033300         10  WN-NODE-NAME        PIC X(20).
033400         10  WN-OOPS-FLAG        PIC X(01).
033500         10  WN-HEAP-PCT         PIC 9(03).
033600         10  WN-MEM-PCT          PIC 9(03).
033700         10  WN-CPU-PCT          PIC 9(03).
033800         10  WN-DISK-PCT         PIC 9(03).
033900         10  WN-DISK-AVAIL-BYTES PIC 9(15).
034000         10  WN-DISK-IO-OPS      PIC 9(15).
034100         10  WN-DOC-COUNT        PIC 9(12).
034200         10  WN-STORE-BYTES      PIC 9(15).
034300         10  WN-YOUNG-GC-MILLIS  PIC 9(15).
034400         10  WN-OLD-GC-MILLIS    PIC 9(15).
034500         10  WN-SHARD-COUNT      PIC 9(07) COMP-3.
034600         10  FILLER              PIC X(05).
034700
034800 01  WS-FIELD-TABLE.
034900     05  WS-FIELD-ENTRY OCCURS 500 TIMES
035000                        INDEXED BY FLD-IDX.
035100         10  WF-FIELD-NAME       PIC X(30).
035200         10  WF-TOTAL-BYTES      PIC S9(15) COMP-3.
035300         10  WF-SELECTED-SW      PIC X(01).
035400             88  WF-ALREADY-PICKED VALUE "Y".
035500         10  FILLER              PIC X(04).
035600
035700 01  WS-POOL-TABLE.
035800     05  WS-POOL-ENTRY OCCURS 50 TIMES
035900                       INDEXED BY POOL-IDX.
036000         10  WP-POOL-NAME        PIC X(20).
036100         10  WP-REJECTED         PIC S9(12) COMP-3.
036200         10  WP-COMPLETED        PIC S9(12) COMP-3.
036300         10  WP-SELECTED-SW      PIC X(01).
036400             88  WP-ALREADY-PICKED VALUE "Y".
036500         10  FILLER              PIC X(04).
036600
036700 01  WS-TOP-FIELD-TABLE.
036800     05  WS-TOP-FIELD-ENTRY OCCURS 10 TIMES
036900                            INDEXED BY TOP-IDX.
037000         10  WT-FIELD-NAME       PIC X(30).
037100         10  WT-TOTAL-BYTES      PIC S9(15) COMP-3.
037200         10  FILLER              PIC X(05).
037300
037400 01  WS-POOL-RANK-TABLE.
037500     05  WS-POOL-RANK-ENTRY OCCURS 50 TIMES.
037600         10  WPR-POOL-NAME       PIC X(20).
037700         10  WPR-REJECTED        PIC S9(12) COMP-3.
037800         10  FILLER              PIC X(05).
037900
038000 01  WS-RESULT-TABLE.
038100     05  WS-RESULT-ENTRY OCCURS 3000 TIMES
038200                         INDEXED BY RSLT-IDX.
038300         10  WR-CODE             PIC X(25).
038400         10  WR-BAD-FLAG         PIC X(01).
038500         10  WR-MESSAGE          PIC X(120).
038600         10  FILLER              PIC X(04).
038700
038800 01  WS-NEW-RESULT.
038900     05  WS-NEW-CODE             PIC X(25).
039000     05  WS-NEW-BAD-FLAG         PIC X(01).
039100     05  WS-NEW-MESSAGE          PIC X(120).
039200     05  FILLER                  PIC X(04).
039300
039400 01  UNIT-CALC-REC.
039500     05  UC-FUNCTION-SW          PIC X(01).
039600     05  UC-RAW-VALUE            PIC S9(15) COMP-3.
039700     05  UC-RESULT               PIC S9(09)V99 COMP-3.
039800     05  FILLER                  PIC X(05).
039900
040000 01  PCT-CALC-REC.
040100     05  PCT-PART                PIC S9(15) COMP-3.
040200     05  PCT-WHOLE               PIC S9(15) COMP-3.
040300     05  PCT-RESULT              PIC S9(05)V99 COMP-3.
040400     05  FILLER                  PIC X(05).
040500
040600 01  STR-LTH-REC.
040700     05  SL-TEXT1                PIC X(255).
040800     05  SL-RETURN-LTH           PIC S9(04).
040900     05  FILLER                  PIC X(05).
041000
041100 COPY ABENDREC.
041200
041300 PROCEDURE DIVISION.
041400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041500     PERFORM 100-MAINLINE THRU 100-EXIT.
041600     PERFORM 999-CLEANUP THRU 999-EXIT.
041700     MOVE +0 TO RETURN-CODE.
041800     GOBACK.
041900
042000 000-HOUSEKEEPING.
042100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042200     ACCEPT WS-RUN-DATE-YMD FROM DATE.
042300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
042400 000-EXIT.
042500     EXIT.
042600
042700 100-MAINLINE.
042800     MOVE "100-MAINLINE" TO PARA-NAME.
042900     PERFORM 1000-CHECK-CLUSTER-HEALTH THRU 1000-EXIT.
043000     PERFORM 1100-CHECK-MEMORY-USAGE   THRU 1100-EXIT.
043100     PERFORM 1200-CHECK-UNASSIGNED-SHD THRU 1200-EXIT.
043200     PERFORM 1300-CHECK-DISK-WATERMARK THRU 1300-EXIT.
043300     PERFORM 1400-CHECK-JVM-HEAP       THRU 1400-EXIT.
043400     PERFORM 1500-CHECK-PENDING-TASKS  THRU 1500-EXIT.
043500     PERFORM 1600-CHECK-DISK-IO        THRU 1600-EXIT.
043600     PERFORM 1700-CHECK-NODES-OOPS     THRU 1700-EXIT.
043700     PERFORM 1800-CHECK-SETTINGS       THRU 1800-EXIT.
043800     PERFORM 1900-CHECK-INDICES        THRU 1900-EXIT.
043900     PERFORM 2000-CHECK-SHARDS         THRU 2000-EXIT.
044000     PERFORM 2100-CHECK-FIELDDATA      THRU 2100-EXIT.
044100     PERFORM 2200-CHECK-NODE-STATS     THRU 2200-EXIT.
044200     PERFORM 2300-CHECK-HOT-THREADS    THRU 2300-EXIT.
044300     PERFORM 2400-CHECK-CPU-USAGE      THRU 2400-EXIT.
044400     PERFORM 2500-CHECK-DISK-SPACE     THRU 2500-EXIT.
044500     PERFORM 8000-RENDER-REPORT        THRU 8000-EXIT.
044600 100-EXIT.
044700     EXIT.
044800
044900******************************************************************
045000* CHECK 1 - CLUSTER-WIDE HEALTH STATUS.  ALSO STASHES THE
045100* UNASSIGNED SHARD COUNT, PENDING TASK COUNT AND CLUSTER STATE
045200* SIZE FOR CHECKS 1200, 1500 AND 2000 - THERE IS ONLY ONE RECORD
045300* ON THIS FILE SO IT CAN ONLY BE READ HERE.
045400******************************************************************
045500 1000-CHECK-CLUSTER-HEALTH.
045600     MOVE "1000-CHECK-CLUSTER-HEALTH" TO PARA-NAME.
045700     READ CLUSHLTH
045800         AT END
045900             MOVE "EMPTY CLUSTER HEALTH INPUT FILE"
046000                 TO ABEND-REASON
046100             GO TO 1000-ABEND-RTN.
046200     ADD 1 TO CLUSHLTH-RECORDS-READ.
046300     MOVE CH-UNASSIGNED-SHARDS TO WS-HOLD-UNASSIGNED-SHD.
046400     MOVE CH-PENDING-TASKS     TO WS-HOLD-PENDING-TASKS.
046500     MOVE CH-STATE-SIZE-BYTES  TO WS-HOLD-STATE-SIZE-BY.
046600
046700     MOVE SPACES TO WS-NEW-MESSAGE.
046800     STRING "Cluster is: " DELIMITED BY SIZE
046900            CH-STATUS       DELIMITED BY SPACE
047000       INTO WS-NEW-MESSAGE.
047100     MOVE "CLUSTER_HEALTH           " TO WS-NEW-CODE.
047200     IF CH-STATUS-GREEN
047300         MOVE "N" TO WS-NEW-BAD-FLAG
047400     ELSE
047500         MOVE "Y" TO WS-NEW-BAD-FLAG.
047600     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
047700 1000-EXIT.
047800     EXIT.
047900
048000******************************************************************
048100* THE NODE TABLE IS LOADED ONCE, HERE, AT THE FIRST PER-NODE
048200* CHECK IN THE EXECUTION ORDER, AND KEPT FOR THE REST OF THE RUN
048300* (CHECKS 1300, 1400, 1600, 1700, 2200, 2400, 2500 ALL USE IT).
048400******************************************************************
048500 1050-LOAD-NODE-TABLE.
048600     MOVE "1050-LOAD-NODE-TABLE" TO PARA-NAME.
048700     MOVE ZERO TO WS-NODE-COUNT.
048800     MOVE ZERO TO WS-OOPS-ON-COUNT.
048900     PERFORM 1060-READ-ONE-NODE THRU 1060-EXIT
049000         UNTIL NO-MORE-NODES.
049100     IF WS-NODE-COUNT = ZERO
049200         MOVE "EMPTY NODE STATISTICS INPUT FILE"
049300             TO ABEND-REASON
049400         GO TO 1000-ABEND-RTN.
049500 1050-EXIT.
049600     EXIT.
049700
049800 1060-READ-ONE-NODE.
049900     MOVE "1060-READ-ONE-NODE" TO PARA-NAME.
050000     READ NODESTAT
050100         AT END
050200             MOVE "N" TO MORE-NODES-SW
050300             GO TO 1060-EXIT.
050400     IF WS-NODE-COUNT NOT LESS THAN WS-MAX-NODES-LIT
050500         MOVE "NODE TABLE CAPACITY EXCEEDED" TO ABEND-REASON
050600         MOVE WS-NODE-COUNT TO ACTUAL-VAL
050700         MOVE WS-MAX-NODES-LIT TO EXPECTED-VAL
050800         GO TO 1000-ABEND-RTN.
050900     ADD 1 TO WS-NODE-COUNT.
051000     SET NODE-IDX TO WS-NODE-COUNT.
051100     MOVE NS-NODE-NAME        TO WN-NODE-NAME(NODE-IDX).
051200     MOVE NS-COMPRESSED-OOPS  TO WN-OOPS-FLAG(NODE-IDX).
051300     MOVE NS-HEAP-USED-PCT    TO WN-HEAP-PCT(NODE-IDX).
051400     MOVE NS-OS-MEM-USED-PCT  TO WN-MEM-PCT(NODE-IDX).
051500     MOVE NS-CPU-PCT          TO WN-CPU-PCT(NODE-IDX).
051600     MOVE NS-DISK-USED-PCT    TO WN-DISK-PCT(NODE-IDX).
051700     MOVE NS-DISK-AVAIL-BYTES TO WN-DISK-AVAIL-BYTES(NODE-IDX).
051800     MOVE NS-DISK-IO-OPS      TO WN-DISK-IO-OPS(NODE-IDX).
051900     MOVE NS-DOC-COUNT        TO WN-DOC-COUNT(NODE-IDX).
052000     MOVE NS-STORE-BYTES      TO WN-STORE-BYTES(NODE-IDX).
052100     MOVE NS-YOUNG-GC-MILLIS  TO WN-YOUNG-GC-MILLIS(NODE-IDX).
052200     MOVE NS-OLD-GC-MILLIS    TO WN-OLD-GC-MILLIS(NODE-IDX).
052300     MOVE ZERO                TO WN-SHARD-COUNT(NODE-IDX).
052400     IF NS-OOPS-ON
052500         ADD 1 TO WS-OOPS-ON-COUNT.
052600 1060-EXIT.
052700     EXIT.
052800
052900 1100-CHECK-MEMORY-USAGE.
053000     MOVE "1100-CHECK-MEMORY-USAGE" TO PARA-NAME.
053100     PERFORM 1050-LOAD-NODE-TABLE THRU 1050-EXIT.
053200     MOVE "N" TO WS-ANY-BAD-SW.
053300     PERFORM 1110-TEST-ONE-NODE-MEM THRU 1110-EXIT
053400         VARYING NODE-IDX FROM 1 BY 1
053500         UNTIL NODE-IDX > WS-NODE-COUNT.
053600     IF WS-NO-BAD-NODES
053700         MOVE "HIGH_MEMORY_USAGE        " TO WS-NEW-CODE
053800         MOVE "N" TO WS-NEW-BAD-FLAG
053900         MOVE "No nodes have high OS memory usage"
054000             TO WS-NEW-MESSAGE
054100         PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
054200 1100-EXIT.
054300     EXIT.
054400
054500 1110-TEST-ONE-NODE-MEM.
054600     MOVE "1110-TEST-ONE-NODE-MEM" TO PARA-NAME.
054700     IF WN-MEM-PCT(NODE-IDX) > 80
054800         SET WS-BAD-NODES-FOUND TO TRUE
054900         MOVE WN-MEM-PCT(NODE-IDX) TO WS-EDIT-PCTINT
055000         MOVE SPACES TO WS-NEW-MESSAGE
055100         STRING "High OS memory usage on node "
055200                     DELIMITED BY SIZE
055300                WN-NODE-NAME(NODE-IDX) DELIMITED BY SPACE
055400                ": " DELIMITED BY SIZE
055500                WS-EDIT-PCTINT DELIMITED BY SIZE
055600                "%" DELIMITED BY SIZE
055700           INTO WS-NEW-MESSAGE
055800         MOVE "HIGH_MEMORY_USAGE        " TO WS-NEW-CODE
055900         MOVE "Y" TO WS-NEW-BAD-FLAG
056000         PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
056100 1110-EXIT.
056200     EXIT.
056300
056400 1200-CHECK-UNASSIGNED-SHD.
056500     MOVE "1200-CHECK-UNASSIGNED-SHD" TO PARA-NAME.
056600     MOVE "UNASSIGNED_SHARDS        " TO WS-NEW-CODE.
056700     IF WS-HOLD-UNASSIGNED-SHD > ZERO
056800         MOVE "Y" TO WS-NEW-BAD-FLAG
056900         MOVE WS-HOLD-UNASSIGNED-SHD TO WS-EDIT-CNT7
057000         MOVE SPACES TO WS-NEW-MESSAGE
057100         STRING "There are " DELIMITED BY SIZE
057200                WS-EDIT-CNT7 DELIMITED BY SIZE
057300                " unassigned shards in the cluster"
057400                    DELIMITED BY SIZE
057500           INTO WS-NEW-MESSAGE
057600     ELSE
057700         MOVE "N" TO WS-NEW-BAD-FLAG
057800         MOVE "There are no unassigned shards in the cluster"
057900             TO WS-NEW-MESSAGE.
058000     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
058100 1200-EXIT.
058200     EXIT.
058300
058400 1300-CHECK-DISK-WATERMARK.
058500     MOVE "1300-CHECK-DISK-WATERMARK" TO PARA-NAME.
058600     MOVE "N" TO WS-ANY-BAD-SW.
058700     PERFORM 1310-TEST-ONE-NODE-WTRM THRU 1310-EXIT
058800         VARYING NODE-IDX FROM 1 BY 1
058900         UNTIL NODE-IDX > WS-NODE-COUNT.
059000     IF WS-NO-BAD-NODES
059100         MOVE "DISK_WATERMARK_EXCEEDED  " TO WS-NEW-CODE
059200         MOVE "N" TO WS-NEW-BAD-FLAG
059300         MOVE "No nodes have exceeded the disk watermark"
059400             TO WS-NEW-MESSAGE
059500         PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
059600 1300-EXIT.
059700     EXIT.
059800
059900 1310-TEST-ONE-NODE-WTRM.
060000     MOVE "1310-TEST-ONE-NODE-WTRM" TO PARA-NAME.
060100     IF WN-DISK-PCT(NODE-IDX) > 85
060200         SET WS-BAD-NODES-FOUND TO TRUE
060300         MOVE WN-DISK-PCT(NODE-IDX) TO WS-EDIT-PCTINT
060400         MOVE SPACES TO WS-NEW-MESSAGE
060500         STRING "Disk watermark exceeded on node "
060600                     DELIMITED BY SIZE
060700                WN-NODE-NAME(NODE-IDX) DELIMITED BY SPACE
060800                ": " DELIMITED BY SIZE
060900                WS-EDIT-PCTINT DELIMITED BY SIZE
061000                "%" DELIMITED BY SIZE
061100           INTO WS-NEW-MESSAGE
061200         MOVE "DISK_WATERMARK_EXCEEDED  " TO WS-NEW-CODE
061300         MOVE "Y" TO WS-NEW-BAD-FLAG
061400         PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
061500 1310-EXIT.
061600     EXIT.
061700
061800 1400-CHECK-JVM-HEAP.
061900     MOVE "1400-CHECK-JVM-HEAP" TO PARA-NAME.
062000     MOVE "N" TO WS-ANY-BAD-SW.
062100     PERFORM 1410-TEST-ONE-NODE-HEAP THRU 1410-EXIT
062200         VARYING NODE-IDX FROM 1 BY 1
062300         UNTIL NODE-IDX > WS-NODE-COUNT.
062400     IF WS-NO-BAD-NODES
062500         MOVE "HIGH_JVM_HEAP_USAGE      " TO WS-NEW-CODE
062600         MOVE "N" TO WS-NEW-BAD-FLAG
062700         MOVE "No nodes have high JVM heap usage"
062800             TO WS-NEW-MESSAGE
062900         PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
063000 1400-EXIT.
063100     EXIT.
063200
063300 1410-TEST-ONE-NODE-HEAP.
063400     MOVE "1410-TEST-ONE-NODE-HEAP" TO PARA-NAME.
063500     IF WN-HEAP-PCT(NODE-IDX) > 75
063600         SET WS-BAD-NODES-FOUND TO TRUE
063700         MOVE WN-HEAP-PCT(NODE-IDX) TO WS-EDIT-PCTINT
063800         MOVE SPACES TO WS-NEW-MESSAGE
063900         STRING "High JVM heap usage on node "
064000                     DELIMITED BY SIZE
064100                WN-NODE-NAME(NODE-IDX) DELIMITED BY SPACE
064200                ": " DELIMITED BY SIZE
064300                WS-EDIT-PCTINT DELIMITED BY SIZE
064400                "%" DELIMITED BY SIZE
064500           INTO WS-NEW-MESSAGE
064600         MOVE "HIGH_JVM_HEAP_USAGE      " TO WS-NEW-CODE
064700         MOVE "Y" TO WS-NEW-BAD-FLAG
064800         PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
064900 1410-EXIT.
065000     EXIT.
065100
065200 1500-CHECK-PENDING-TASKS.
065300     MOVE "1500-CHECK-PENDING-TASKS" TO PARA-NAME.
065400     MOVE "PENDING_TASKS            " TO WS-NEW-CODE.
065500     IF WS-HOLD-PENDING-TASKS > ZERO
065600         MOVE "Y" TO WS-NEW-BAD-FLAG
065700         MOVE WS-HOLD-PENDING-TASKS TO WS-EDIT-CNT7
065800         MOVE SPACES TO WS-NEW-MESSAGE
065900         STRING "There are " DELIMITED BY SIZE
066000                WS-EDIT-CNT7 DELIMITED BY SIZE
066100                " pending tasks in the cluster"
066200                    DELIMITED BY SIZE
066300           INTO WS-NEW-MESSAGE
066400     ELSE
066500         MOVE "N" TO WS-NEW-BAD-FLAG
066600         MOVE "There are no pending tasks in the cluster"
066700             TO WS-NEW-MESSAGE.
066800     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
066900 1500-EXIT.
067000     EXIT.
067100
067200 1600-CHECK-DISK-IO.
067300     MOVE "1600-CHECK-DISK-IO" TO PARA-NAME.
067400     MOVE "N" TO WS-ANY-BAD-SW.
067500     PERFORM 1610-TEST-ONE-NODE-IO THRU 1610-EXIT
067600         VARYING NODE-IDX FROM 1 BY 1
067700         UNTIL NODE-IDX > WS-NODE-COUNT.
067800     IF WS-NO-BAD-NODES
067900         MOVE "HIGH_DISK_IO             " TO WS-NEW-CODE
068000         MOVE "N" TO WS-NEW-BAD-FLAG
068100         MOVE "No nodes have high disk I/O"
068200             TO WS-NEW-MESSAGE
068300         PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
068400 1600-EXIT.
068500     EXIT.
068600
068700 1610-TEST-ONE-NODE-IO.
068800     MOVE "1610-TEST-ONE-NODE-IO" TO PARA-NAME.
068900     IF WN-DISK-IO-OPS(NODE-IDX) > 1000000
069000         SET WS-BAD-NODES-FOUND TO TRUE
069100         MOVE WN-DISK-IO-OPS(NODE-IDX) TO WS-EDIT-CNT15
069200         MOVE SPACES TO WS-NEW-MESSAGE
069300         STRING "High disk I/O on node " DELIMITED BY SIZE
069400                WN-NODE-NAME(NODE-IDX) DELIMITED BY SPACE
069500                ": " DELIMITED BY SIZE
069600                WS-EDIT-CNT15 DELIMITED BY SIZE
069700                " operations" DELIMITED BY SIZE
069800           INTO WS-NEW-MESSAGE
069900         MOVE "HIGH_DISK_IO             " TO WS-NEW-CODE
070000         MOVE "Y" TO WS-NEW-BAD-FLAG
070100         PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
070200 1610-EXIT.
070300     EXIT.
070400
070500 1700-CHECK-NODES-OOPS.
070600     MOVE "1700-CHECK-NODES-OOPS" TO PARA-NAME.
070700     COMPUTE WS-OOPS-OFF-COUNT =
070800             WS-NODE-COUNT - WS-OOPS-ON-COUNT.
070900     MOVE "COMPRESSED_OOPS          " TO WS-NEW-CODE.
071000     IF WS-OOPS-OFF-COUNT > ZERO
071100         MOVE "Y" TO WS-NEW-BAD-FLAG
071200         MOVE WS-OOPS-OFF-COUNT TO WS-EDIT-CNT5
071300         MOVE WS-NODE-COUNT TO WS-EDIT-CNT7
071400         MOVE SPACES TO WS-NEW-MESSAGE
071500         STRING "Compressed OOPs off for "
071600                     DELIMITED BY SIZE
071700                WS-EDIT-CNT5 DELIMITED BY SIZE
071800                " nodes out of " DELIMITED BY SIZE
071900                WS-EDIT-CNT7 DELIMITED BY SIZE
072000           INTO WS-NEW-MESSAGE
072100     ELSE
072200         MOVE "N" TO WS-NEW-BAD-FLAG
072300         MOVE "Compressed OOPs on for all nodes"
072400             TO WS-NEW-MESSAGE.
072500     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
072600 1700-EXIT.
072700     EXIT.
072800
072900******************************************************************
073000* THE REFRESH-INTERVAL RULE IS GOOD ON BOTH LEGS OF THE IF BELOW.
073100* A 2003 HELP DESK TICKET ASKED WHY THAT IS - SEE THE CHANGE LOG
073200* ENTRY FOR 10/30/03.  THIS IS AS DESIGNED.  DO NOT "FIX" IT.
073300******************************************************************
073400 1800-CHECK-SETTINGS.
073500     MOVE "1800-CHECK-SETTINGS" TO PARA-NAME.
073600     MOVE ZERO TO WS-IDX-TOTAL.
073700     MOVE ZERO TO WS-IDX-DEFAULT.
073800     PERFORM 1810-READ-ONE-SETTING THRU 1810-EXIT
073900         UNTIL NO-MORE-SETTINGS.
074000     MOVE WS-IDX-DEFAULT TO PCT-PART.
074100     MOVE WS-IDX-TOTAL   TO PCT-WHOLE.
074200     CALL "PCTCALC" USING PCT-CALC-REC, RETURN-CD.
074300     MOVE PCT-RESULT TO WS-EDIT-PCT.
074400     MOVE WS-IDX-DEFAULT TO WS-EDIT-CNT7.
074500     MOVE WS-IDX-TOTAL TO WS-EDIT-CNT12.
074600     MOVE "REFRESH_INTERVAL         " TO WS-NEW-CODE.
074700     MOVE "N" TO WS-NEW-BAD-FLAG.
074800     MOVE SPACES TO WS-NEW-MESSAGE.
074900     IF PCT-RESULT > 10.00
075000         STRING "There are " DELIMITED BY SIZE
075100                WS-EDIT-CNT7 DELIMITED BY SIZE
075200                " out of " DELIMITED BY SIZE
075300                WS-EDIT-CNT12 DELIMITED BY SIZE
075400                " indices (" DELIMITED BY SIZE
075500                WS-EDIT-PCT DELIMITED BY SIZE
075600                "%) using the default refresh interval, "
075700                    DELIMITED BY SIZE
075800                "consider raising to 30s or 60s to speed "
075900                    DELIMITED BY SIZE
076000                "up ingestion" DELIMITED BY SIZE
076100           INTO WS-NEW-MESSAGE
076200     ELSE
076300         STRING "There are " DELIMITED BY SIZE
076400                WS-EDIT-CNT7 DELIMITED BY SIZE
076500                " out of " DELIMITED BY SIZE
076600                WS-EDIT-CNT12 DELIMITED BY SIZE
076700                " indices (" DELIMITED BY SIZE
076800                WS-EDIT-PCT DELIMITED BY SIZE
076900                "%) using the default refresh interval, "
077000                    DELIMITED BY SIZE
077100                "that's ok" DELIMITED BY SIZE
077200           INTO WS-NEW-MESSAGE.
077300     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
077400 1800-EXIT.
077500     EXIT.
077600
077700 1810-READ-ONE-SETTING.
077800     MOVE "1810-READ-ONE-SETTING" TO PARA-NAME.
077900     READ IXSETFIL
078000         AT END
078100             MOVE "N" TO MORE-SETTINGS-SW
078200             GO TO 1810-EXIT.
078300     ADD 1 TO WS-IDX-TOTAL.
078400     IF IX-IS-DEFAULT-RFSH
078500         ADD 1 TO WS-IDX-DEFAULT.
078600 1810-EXIT.
078700     EXIT.
078800
078900 1900-CHECK-INDICES.
079000     MOVE "1900-CHECK-INDICES" TO PARA-NAME.
079100     READ IXTOTFIL
079200         AT END
079300             MOVE "EMPTY INDICES TOTALS INPUT FILE"
079400                 TO ABEND-REASON
079500             GO TO 1000-ABEND-RTN.
079600
079700     MOVE IT-DELETED-DOCS TO PCT-PART.
079800     MOVE IT-TOTAL-DOCS   TO PCT-WHOLE.
079900     CALL "PCTCALC" USING PCT-CALC-REC, RETURN-CD.
080000     MOVE PCT-RESULT    TO WS-EDIT-PCT.
080100     MOVE IT-TOTAL-DOCS TO WS-EDIT-CNT15.
080200     MOVE IT-DELETED-DOCS TO WS-EDIT-CNT15B.
080300     MOVE SPACES TO WS-NEW-MESSAGE.
080400     STRING "Total docs: " DELIMITED BY SIZE
080500            WS-EDIT-CNT15 DELIMITED BY SIZE
080600            "; deleted docs: " DELIMITED BY SIZE
080700            WS-EDIT-CNT15B DELIMITED BY SIZE
080800            " (" DELIMITED BY SIZE
080900            WS-EDIT-PCT DELIMITED BY SIZE
081000            "%)" DELIMITED BY SIZE
081100       INTO WS-NEW-MESSAGE.
081200     MOVE "DOCS_COUNT               " TO WS-NEW-CODE.
081300     MOVE "N" TO WS-NEW-BAD-FLAG.
081400     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
081500
081600     MOVE IT-REFRESH-MILLIS TO UC-RAW-VALUE.
081700     MOVE "H" TO UC-FUNCTION-SW.
081800     CALL "UNITCALC" USING UNIT-CALC-REC, RETURN-CD.
081900     MOVE UC-RESULT TO WS-EDIT-AMT.
082000     MOVE SPACES TO WS-NEW-MESSAGE.
082100     STRING "Refresh duration: total " DELIMITED BY SIZE
082200            WS-EDIT-AMT DELIMITED BY SIZE
082300            " hours" DELIMITED BY SIZE
082400       INTO WS-NEW-MESSAGE.
082500     MOVE "DURATION_REFRESH         " TO WS-NEW-CODE.
082600     MOVE "N" TO WS-NEW-BAD-FLAG.
082700     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
082800
082900     MOVE IT-FLUSH-MILLIS TO UC-RAW-VALUE.
083000     CALL "UNITCALC" USING UNIT-CALC-REC, RETURN-CD.
083100     MOVE UC-RESULT TO WS-EDIT-AMT.
083200     MOVE SPACES TO WS-NEW-MESSAGE.
083300     STRING "Flush duration: total " DELIMITED BY SIZE
083400            WS-EDIT-AMT DELIMITED BY SIZE
083500            " hours" DELIMITED BY SIZE
083600       INTO WS-NEW-MESSAGE.
083700     MOVE "DURATION_FLUSH           " TO WS-NEW-CODE.
083800     MOVE "N" TO WS-NEW-BAD-FLAG.
083900     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
084000
084100     MOVE IT-INDEX-MILLIS TO UC-RAW-VALUE.
084200     CALL "UNITCALC" USING UNIT-CALC-REC, RETURN-CD.
084300     MOVE UC-RESULT TO WS-EDIT-AMT.
084400     MOVE SPACES TO WS-NEW-MESSAGE.
084500     STRING "Indexing duration: total " DELIMITED BY SIZE
084600            WS-EDIT-AMT DELIMITED BY SIZE
084700            " hours" DELIMITED BY SIZE
084800       INTO WS-NEW-MESSAGE.
084900     MOVE "DURATION_INDEX           " TO WS-NEW-CODE.
085000     MOVE "N" TO WS-NEW-BAD-FLAG.
085100     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
085200
085300     MOVE IT-SEARCH-MILLIS TO UC-RAW-VALUE.
085400     CALL "UNITCALC" USING UNIT-CALC-REC, RETURN-CD.
085500     MOVE UC-RESULT TO WS-EDIT-AMT.
085600     MOVE SPACES TO WS-NEW-MESSAGE.
085700     STRING "Search duration: total " DELIMITED BY SIZE
085800            WS-EDIT-AMT DELIMITED BY SIZE
085900            " hours" DELIMITED BY SIZE
086000       INTO WS-NEW-MESSAGE.
086100     MOVE "DURATION_SEARCH          " TO WS-NEW-CODE.
086200     MOVE "N" TO WS-NEW-BAD-FLAG.
086300     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
086400 1900-EXIT.
086500     EXIT.
086600
086700******************************************************************
086800* OVERSHARDING IS ALWAYS FLAGGED BAD, NO MATTER WHICH MESSAGE
086900* TEXT IS CHOSEN BELOW.  THIS IS A DELIBERATE CARRYOVER FROM THE
087000* ORIGINAL DESIGN, NOT A BUG - SEE THE 10/30/03 CHANGE LOG ENTRY.
087100******************************************************************
087200 2000-CHECK-SHARDS.
087300     MOVE "2000-CHECK-SHARDS" TO PARA-NAME.
087400     MOVE ZERO TO WS-SHARD-COUNT, WS-SMALL-SHARD-COUNT.
087500     MOVE ZERO TO WS-LARGE-SHARD-COUNT, WS-MED-SHARD-COUNT.
087600     MOVE ZERO TO WS-SHARD-DOCM-LT1, WS-SHARD-DOCM-1-10.
087700     MOVE ZERO TO WS-SHARD-DOCM-GT10.
087800     PERFORM 2010-READ-ONE-SHARD THRU 2010-EXIT
087900         UNTIL NO-MORE-SHARDS.
088000
088100     MOVE "OVERSHARDING             " TO WS-NEW-CODE.
088200     MOVE "Y" TO WS-NEW-BAD-FLAG.
088300     MOVE WS-SHARD-COUNT TO WS-EDIT-CNT7.
088400     MOVE SPACES TO WS-NEW-MESSAGE.
088500     IF WS-SHARD-COUNT > 20000
088600         STRING "There are " DELIMITED BY SIZE
088700                WS-EDIT-CNT7 DELIMITED BY SIZE
088800                " shards in the cluster, which can cause "
088900                    DELIMITED BY SIZE
089000                "some instability" DELIMITED BY SIZE
089100           INTO WS-NEW-MESSAGE
089200     ELSE
089300         STRING "There are " DELIMITED BY SIZE
089400                WS-EDIT-CNT7 DELIMITED BY SIZE
089500                " shards in the cluster, which should not "
089600                    DELIMITED BY SIZE
089700                "cause any issues" DELIMITED BY SIZE
089800           INTO WS-NEW-MESSAGE.
089900     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
090000
090100     MOVE WS-SMALL-SHARD-COUNT TO PCT-PART.
090200     MOVE WS-SHARD-COUNT       TO PCT-WHOLE.
090300     CALL "PCTCALC" USING PCT-CALC-REC, RETURN-CD.
090400     MOVE PCT-RESULT TO WS-EDIT-PCT.
090500     MOVE WS-SMALL-SHARD-COUNT TO WS-EDIT-CNT7.
090600     MOVE "MANY_SMALL_SHARDS        " TO WS-NEW-CODE.
090700     MOVE SPACES TO WS-NEW-MESSAGE.
090800     IF PCT-RESULT > 10.00
090900         MOVE "Y" TO WS-NEW-BAD-FLAG
091000         STRING "There are " DELIMITED BY SIZE
091100                WS-EDIT-CNT7 DELIMITED BY SIZE
091200                " small shards (" DELIMITED BY SIZE
091300                WS-EDIT-PCT DELIMITED BY SIZE
091400                "%), shrinking or merging recommended"
091500                    DELIMITED BY SIZE
091600           INTO WS-NEW-MESSAGE
091700     ELSE
091800         MOVE "N" TO WS-NEW-BAD-FLAG
091900         STRING "There are " DELIMITED BY SIZE
092000                WS-EDIT-CNT7 DELIMITED BY SIZE
092100                " small shards (" DELIMITED BY SIZE
092200                WS-EDIT-PCT DELIMITED BY SIZE
092300                "%)" DELIMITED BY SIZE
092400           INTO WS-NEW-MESSAGE.
092500     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
092600
092700     MOVE WS-LARGE-SHARD-COUNT TO PCT-PART.
092800     MOVE WS-SHARD-COUNT       TO PCT-WHOLE.
092900     CALL "PCTCALC" USING PCT-CALC-REC, RETURN-CD.
093000     MOVE PCT-RESULT TO WS-EDIT-PCT.
093100     MOVE WS-LARGE-SHARD-COUNT TO WS-EDIT-CNT7.
093200     MOVE "MANY_LARGE_SHARDS        " TO WS-NEW-CODE.
093300     MOVE SPACES TO WS-NEW-MESSAGE.
093400     IF WS-LARGE-SHARD-COUNT > ZERO
093500         MOVE "Y" TO WS-NEW-BAD-FLAG
093600         STRING "There are " DELIMITED BY SIZE
093700                WS-EDIT-CNT7 DELIMITED BY SIZE
093800                " large shards (" DELIMITED BY SIZE
093900                WS-EDIT-PCT DELIMITED BY SIZE
094000                "%)" DELIMITED BY SIZE
094100           INTO WS-NEW-MESSAGE
094200     ELSE
094300         MOVE "N" TO WS-NEW-BAD-FLAG
094400         STRING "There are " DELIMITED BY SIZE
094500                WS-EDIT-CNT7 DELIMITED BY SIZE
094600                " large shards (" DELIMITED BY SIZE
094700                WS-EDIT-PCT DELIMITED BY SIZE
094800                "%)" DELIMITED BY SIZE
094900           INTO WS-NEW-MESSAGE.
095000     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
095100
095200     MOVE WS-HOLD-STATE-SIZE-BY TO UC-RAW-VALUE.
095300     MOVE "M" TO UC-FUNCTION-SW.
095400     CALL "UNITCALC" USING UNIT-CALC-REC, RETURN-CD.
095500     MOVE UC-RESULT TO WS-EDIT-AMT.
095600     MOVE "CLUSTER_STATE_SIZE       " TO WS-NEW-CODE.
095700     MOVE SPACES TO WS-NEW-MESSAGE.
095800     IF UC-RESULT > 50
095900         MOVE "Y" TO WS-NEW-BAD-FLAG
096000         STRING "Cluster state size is " DELIMITED BY SIZE
096100                WS-EDIT-AMT DELIMITED BY SIZE
096200                " MB, this might cause various issues "
096300                    DELIMITED BY SIZE
096400                "across the cluster" DELIMITED BY SIZE
096500           INTO WS-NEW-MESSAGE
096600     ELSE
096700         MOVE "N" TO WS-NEW-BAD-FLAG
096800         STRING "Cluster state size is " DELIMITED BY SIZE
096900                WS-EDIT-AMT DELIMITED BY SIZE
097000                " MB" DELIMITED BY SIZE
097100           INTO WS-NEW-MESSAGE.
097200     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
097300 2000-EXIT.
097400     EXIT.
097500
097600 2010-READ-ONE-SHARD.
097700     MOVE "2010-READ-ONE-SHARD" TO PARA-NAME.
097800     READ SHARDFIL
097900         AT END
098000             MOVE "N" TO MORE-SHARDS-SW
098100             GO TO 2010-EXIT.
098200     ADD 1 TO WS-SHARD-COUNT.
098300
098400     IF SH-STORE-KNOWN
098500         MOVE SH-STORE-BYTES TO UC-RAW-VALUE
098600         MOVE "G" TO UC-FUNCTION-SW
098700         CALL "UNITCALC" USING UNIT-CALC-REC, RETURN-CD
098800         IF UC-RESULT < 1
098900             ADD 1 TO WS-SMALL-SHARD-COUNT
099000         ELSE IF UC-RESULT > 50
099100             ADD 1 TO WS-LARGE-SHARD-COUNT
099200         ELSE
099300             ADD 1 TO WS-MED-SHARD-COUNT.
099400
099500     IF SH-DOCS-KNOWN
099600         IF SH-DOC-COUNT < 1048576
099700             ADD 1 TO WS-SHARD-DOCM-LT1
099800         ELSE IF SH-DOC-COUNT < 10485760
099900             ADD 1 TO WS-SHARD-DOCM-1-10
100000         ELSE
100100             ADD 1 TO WS-SHARD-DOCM-GT10.
100200
100300     SET SHARD-NODE-IDX TO 1.
100400     SEARCH WS-NODE-ENTRY
100500         VARYING SHARD-NODE-IDX
100600         AT END
100700             CONTINUE
100800         WHEN WN-NODE-NAME(SHARD-NODE-IDX) = SH-NODE-NAME
100900             ADD 1 TO WN-SHARD-COUNT(SHARD-NODE-IDX)
101000     END-SEARCH.
101100 2010-EXIT.
101200     EXIT.
101300
101400******************************************************************
101500* FIELDDATA CACHE IS SUMMED PER FIELD NAME ACROSS ALL NODES AND
101600* THE TOP 10 ARE KEPT FOR THE CHARTS SECTION.  THE FIELD TABLE
101700* IS SEARCHED LINEARLY, SAME AS THE NODE AND POOL TABLES ABOVE
101800* AND BELOW - THIS SHOP HAS NEVER BOTHERED BUILDING THESE
101900* IN KEY ORDER SINCE NONE OF THEM RUN MORE THAN A FEW HUNDRED
102000* ENTRIES A CYCLE.
102100******************************************************************
102200 2100-CHECK-FIELDDATA.
102300     MOVE "2100-CHECK-FIELDDATA" TO PARA-NAME.
102400     MOVE ZERO TO WS-FIELD-COUNT.
102500     PERFORM 2110-READ-ONE-FIELDDATA THRU 2110-EXIT
102600         UNTIL NO-MORE-FIELDS.
102700     PERFORM 2150-RANK-TOP-FIELDS THRU 2150-EXIT.
102800 2100-EXIT.
102900     EXIT.
103000
103100 2110-READ-ONE-FIELDDATA.
103200     MOVE "2110-READ-ONE-FIELDDATA" TO PARA-NAME.
103300     READ FLDDTFIL
103400         AT END
103500             MOVE "N" TO MORE-FIELDS-SW
103600             GO TO 2110-EXIT.
103700     PERFORM 2120-ACCUM-FIELD-TOTAL THRU 2120-EXIT.
103800 2110-EXIT.
103900     EXIT.
104000
104100 2120-ACCUM-FIELD-TOTAL.
104200     MOVE "2120-ACCUM-FIELD-TOTAL" TO PARA-NAME.
104300     SET FLD-IDX TO 1.
104400     MOVE "N" TO WS-FIELD-FOUND-SW.
104500     SEARCH WS-FIELD-ENTRY
104600         VARYING FLD-IDX
104700         AT END
104800             PERFORM 2125-ADD-NEW-FIELD THRU 2125-EXIT
104900         WHEN FLD-IDX > WS-FIELD-COUNT
105000             PERFORM 2125-ADD-NEW-FIELD THRU 2125-EXIT
105100         WHEN WF-FIELD-NAME(FLD-IDX) = FD-FIELD-NAME
105200             SET WS-FIELD-WAS-FOUND TO TRUE
105300             ADD FD-MEM-BYTES TO WF-TOTAL-BYTES(FLD-IDX)
105400     END-SEARCH.
105500 2120-EXIT.
105600     EXIT.
105700
105800 2125-ADD-NEW-FIELD.
105900     MOVE "2125-ADD-NEW-FIELD" TO PARA-NAME.
106000     IF WS-FIELD-COUNT NOT LESS THAN WS-MAX-FIELDS-LIT
106100         MOVE "FIELD TABLE CAPACITY EXCEEDED" TO ABEND-REASON
106200         GO TO 1000-ABEND-RTN.
106300     ADD 1 TO WS-FIELD-COUNT.
106400     SET FLD-IDX TO WS-FIELD-COUNT.
106500     MOVE FD-FIELD-NAME TO WF-FIELD-NAME(FLD-IDX).
106600     MOVE FD-MEM-BYTES  TO WF-TOTAL-BYTES(FLD-IDX).
106700     MOVE "N" TO WF-SELECTED-SW(FLD-IDX).
106800 2125-EXIT.
106900     EXIT.
107000
107100 2150-RANK-TOP-FIELDS.
107200     MOVE "2150-RANK-TOP-FIELDS" TO PARA-NAME.
107300     MOVE ZERO TO WS-TOP-COUNT.
107400     PERFORM 2160-PICK-ONE-TOP-FIELD THRU 2160-EXIT
107500         VARYING TOP-IDX FROM 1 BY 1
107600         UNTIL TOP-IDX > 10.
107700 2150-EXIT.
107800     EXIT.
107900
108000 2160-PICK-ONE-TOP-FIELD.
108100     MOVE "2160-PICK-ONE-TOP-FIELD" TO PARA-NAME.
108200     MOVE ZERO TO WS-MAX-BYTES-SO-FAR.
108300     MOVE ZERO TO WS-MAX-IDX-FOUND.
108400     PERFORM 2165-TEST-ONE-FIELD THRU 2165-EXIT
108500         VARYING FLD-IDX FROM 1 BY 1
108600         UNTIL FLD-IDX > WS-FIELD-COUNT.
108700     IF WS-MAX-IDX-FOUND > ZERO
108800         ADD 1 TO WS-TOP-COUNT
108900         SET FLD-IDX TO WS-MAX-IDX-FOUND
109000         MOVE "Y" TO WF-SELECTED-SW(FLD-IDX)
109100         MOVE WF-FIELD-NAME(FLD-IDX)
109200             TO WT-FIELD-NAME(WS-TOP-COUNT)
109300         MOVE WF-TOTAL-BYTES(FLD-IDX)
109400             TO WT-TOTAL-BYTES(WS-TOP-COUNT).
109500 2160-EXIT.
109600     EXIT.
109700
109800 2165-TEST-ONE-FIELD.
109900     IF NOT WF-ALREADY-PICKED(FLD-IDX)
110000         AND WF-TOTAL-BYTES(FLD-IDX) > WS-MAX-BYTES-SO-FAR
110100             MOVE WF-TOTAL-BYTES(FLD-IDX)
110200                 TO WS-MAX-BYTES-SO-FAR
110300             SET WS-MAX-IDX-FOUND TO FLD-IDX.
110400 2165-EXIT.
110500     EXIT.
110600
110700******************************************************************
110800* CHECK 13 - THREAD POOL REJECTIONS (TABLE ACCUMULATED HERE),
110900* YOUNG/OLD GC TOTALS AND THE NODE DOC/DISK/SHARD DISTRIBUTIONS.
111000* THE NODE DISTRIBUTIONS READ THE NODE TABLE BUILT AT 1050 -
111100* SHARD COUNTS PER NODE ARE ALREADY IN IT BY NOW BECAUSE SHARDS
111200* (CHECK 11) RUNS BEFORE NODE STATS (CHECK 13).
111300******************************************************************
111400 2200-CHECK-NODE-STATS.
111500     MOVE "2200-CHECK-NODE-STATS" TO PARA-NAME.
111600     MOVE ZERO TO WS-POOL-COUNT.
111700     PERFORM 2210-READ-ONE-POOL-REC THRU 2210-EXIT
111800         UNTIL NO-MORE-POOLS.
111900     PERFORM 2250-RANK-POOL-TABLE THRU 2250-EXIT.
112000
112100     MOVE ZERO TO WS-YOUNG-GC-TOTAL-MS.
112200     MOVE ZERO TO WS-OLD-GC-TOTAL-MS.
112300     MOVE ZERO TO WS-NODE-DOCM-LT1, WS-NODE-DOCM-1-10.
112400     MOVE ZERO TO WS-NODE-DOCM-GT10.
112500     MOVE ZERO TO WS-NODE-GB-LT1, WS-NODE-GB-1-50.
112600     MOVE ZERO TO WS-NODE-GB-GT50.
112700     MOVE ZERO TO WS-NODE-SHCNT-LT10, WS-NODE-SHCNT-10-100.
112800     MOVE ZERO TO WS-NODE-SHCNT-GT100.
112900     PERFORM 2230-BUCKET-ONE-NODE THRU 2230-EXIT
113000         VARYING NODE-IDX FROM 1 BY 1
113100         UNTIL NODE-IDX > WS-NODE-COUNT.
113200
113300     MOVE WS-YOUNG-GC-TOTAL-MS TO UC-RAW-VALUE.
113400     MOVE "H" TO UC-FUNCTION-SW.
113500     CALL "UNITCALC" USING UNIT-CALC-REC, RETURN-CD.
113600     MOVE UC-RESULT TO WS-EDIT-AMT.
113700     MOVE "GC_YOUNG                 " TO WS-NEW-CODE.
113800     MOVE "N" TO WS-NEW-BAD-FLAG.
113900     MOVE SPACES TO WS-NEW-MESSAGE.
114000     STRING "Young GC for " DELIMITED BY SIZE
114100            WS-EDIT-AMT DELIMITED BY SIZE
114200            " hours" DELIMITED BY SIZE
114300       INTO WS-NEW-MESSAGE.
114400     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
114500
114600     MOVE WS-OLD-GC-TOTAL-MS TO UC-RAW-VALUE.
114700     CALL "UNITCALC" USING UNIT-CALC-REC, RETURN-CD.
114800     MOVE UC-RESULT TO WS-EDIT-AMT.
114900     MOVE "GC_OLD                   " TO WS-NEW-CODE.
115000     MOVE SPACES TO WS-NEW-MESSAGE.
115100     STRING "Old GC for " DELIMITED BY SIZE
115200            WS-EDIT-AMT DELIMITED BY SIZE
115300            " hours" DELIMITED BY SIZE
115400       INTO WS-NEW-MESSAGE.
115500     IF UC-RESULT < 1.00
115600         MOVE "N" TO WS-NEW-BAD-FLAG
115700     ELSE
115800         MOVE "Y" TO WS-NEW-BAD-FLAG.
115900     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
116000 2200-EXIT.
116100     EXIT.
116200
116300 2210-READ-ONE-POOL-REC.
116400     MOVE "2210-READ-ONE-POOL-REC" TO PARA-NAME.
116500     READ THRPLFIL
116600         AT END
116700             MOVE "N" TO MORE-POOLS-SW
116800             GO TO 2210-EXIT.
116900     PERFORM 2220-ACCUM-POOL-TOTAL THRU 2220-EXIT.
117000 2210-EXIT.
117100     EXIT.
117200
117300 2220-ACCUM-POOL-TOTAL.
117400     MOVE "2220-ACCUM-POOL-TOTAL" TO PARA-NAME.
117500     SET POOL-IDX TO 1.
117600     MOVE "N" TO WS-POOL-FOUND-SW.
117700     SEARCH WS-POOL-ENTRY
117800         VARYING POOL-IDX
117900         AT END
118000             PERFORM 2225-ADD-NEW-POOL THRU 2225-EXIT
118100         WHEN POOL-IDX > WS-POOL-COUNT
118200             PERFORM 2225-ADD-NEW-POOL THRU 2225-EXIT
118300         WHEN WP-POOL-NAME(POOL-IDX) = TP-POOL-NAME
118400             SET WS-POOL-WAS-FOUND TO TRUE
118500             ADD TP-REJECTED  TO WP-REJECTED(POOL-IDX)
118600             ADD TP-COMPLETED TO WP-COMPLETED(POOL-IDX)
118700     END-SEARCH.
118800 2220-EXIT.
118900     EXIT.
119000
119100 2225-ADD-NEW-POOL.
119200     MOVE "2225-ADD-NEW-POOL" TO PARA-NAME.
119300     IF WS-POOL-COUNT NOT LESS THAN WS-MAX-POOLS-LIT
119400         MOVE "POOL TABLE CAPACITY EXCEEDED" TO ABEND-REASON
119500         GO TO 1000-ABEND-RTN.
119600     ADD 1 TO WS-POOL-COUNT.
119700     SET POOL-IDX TO WS-POOL-COUNT.
119800     MOVE TP-POOL-NAME TO WP-POOL-NAME(POOL-IDX).
119900     MOVE TP-REJECTED  TO WP-REJECTED(POOL-IDX).
120000     MOVE TP-COMPLETED TO WP-COMPLETED(POOL-IDX).
120100     MOVE "N" TO WP-SELECTED-SW(POOL-IDX).
120200 2225-EXIT.
120300     EXIT.
120400
120500 2230-BUCKET-ONE-NODE.
120600     IF WN-DOC-COUNT(NODE-IDX) < 1048576
120700         ADD 1 TO WS-NODE-DOCM-LT1
120800     ELSE IF WN-DOC-COUNT(NODE-IDX) < 10485760
120900         ADD 1 TO WS-NODE-DOCM-1-10
121000     ELSE
121100         ADD 1 TO WS-NODE-DOCM-GT10.
121200
121300     MOVE WN-STORE-BYTES(NODE-IDX) TO UC-RAW-VALUE.
121400     MOVE "G" TO UC-FUNCTION-SW.
121500     CALL "UNITCALC" USING UNIT-CALC-REC, RETURN-CD.
121600     IF UC-RESULT < 1
121700         ADD 1 TO WS-NODE-GB-LT1
121800     ELSE IF UC-RESULT > 50
121900         ADD 1 TO WS-NODE-GB-GT50
122000     ELSE
122100         ADD 1 TO WS-NODE-GB-1-50.
122200
122300     IF WN-SHARD-COUNT(NODE-IDX) < 10
122400         ADD 1 TO WS-NODE-SHCNT-LT10
122500     ELSE IF WN-SHARD-COUNT(NODE-IDX) NOT GREATER THAN 100
122600         ADD 1 TO WS-NODE-SHCNT-10-100
122700     ELSE
122800         ADD 1 TO WS-NODE-SHCNT-GT100.
122900 2230-EXIT.
123000     EXIT.
123100
123200******************************************************************
123300* POOLS ARE RANKED DESCENDING BY REJECTION COUNT.  ONLY POOLS
123400* WITH REJECTIONS GREATER THAN ZERO MAKE THE TABLE OR THE RESULT
123500* LIST - A POOL THAT HAS NEVER REJECTED A TASK IS NOT A FINDING.
123600******************************************************************
123700 2250-RANK-POOL-TABLE.
123800     MOVE "2250-RANK-POOL-TABLE" TO PARA-NAME.
123900     MOVE ZERO TO WS-RANK-COUNT.
124000     PERFORM 2260-PICK-ONE-POOL THRU 2260-EXIT
124100         VARYING TOP-IDX FROM 1 BY 1
124200         UNTIL TOP-IDX > WS-POOL-COUNT.
124300 2250-EXIT.
124400     EXIT.
124500
124600 2260-PICK-ONE-POOL.
124700     MOVE ZERO TO WS-MAX-REJECT-SO-FAR.
124800     MOVE ZERO TO WS-MAX-IDX-FOUND.
124900     PERFORM 2265-TEST-ONE-POOL THRU 2265-EXIT
125000         VARYING POOL-IDX FROM 1 BY 1
125100         UNTIL POOL-IDX > WS-POOL-COUNT.
125200     IF WS-MAX-IDX-FOUND > ZERO
125300         SET POOL-IDX TO WS-MAX-IDX-FOUND
125400         MOVE "Y" TO WP-SELECTED-SW(POOL-IDX)
125500         ADD 1 TO WS-RANK-COUNT
125600         MOVE WP-POOL-NAME(POOL-IDX)
125700             TO WPR-POOL-NAME(WS-RANK-COUNT)
125800         MOVE WP-REJECTED(POOL-IDX)
125900             TO WPR-REJECTED(WS-RANK-COUNT)
126000         PERFORM 2270-BUILD-POOL-RESULT THRU 2270-EXIT.
126100 2260-EXIT.
126200     EXIT.
126300
126400 2265-TEST-ONE-POOL.
126500     IF NOT WP-ALREADY-PICKED(POOL-IDX)
126600         AND WP-REJECTED(POOL-IDX) > ZERO
126700         AND WP-REJECTED(POOL-IDX) > WS-MAX-REJECT-SO-FAR
126800             MOVE WP-REJECTED(POOL-IDX) TO WS-MAX-REJECT-SO-FAR
126900             SET WS-MAX-IDX-FOUND TO POOL-IDX.
127000 2265-EXIT.
127100     EXIT.
127200
127300 2270-BUILD-POOL-RESULT.
127400     MOVE "2270-BUILD-POOL-RESULT" TO PARA-NAME.
127500     MOVE WP-REJECTED(POOL-IDX)  TO PCT-PART.
127600     MOVE WP-COMPLETED(POOL-IDX) TO PCT-WHOLE.
127700     CALL "PCTCALC" USING PCT-CALC-REC, RETURN-CD.
127800     MOVE PCT-RESULT TO WS-EDIT-PCT.
127900     MOVE WP-REJECTED(POOL-IDX) TO WS-EDIT-CNT12.
128000     MOVE WP-POOL-NAME(POOL-IDX) TO WS-POOL-NAME-UC.
128100     INSPECT WS-POOL-NAME-UC CONVERTING
128200         "abcdefghijklmnopqrstuvwxyz" TO
128300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
128400     MOVE SPACES TO WS-NEW-MESSAGE.
128500     STRING "Thread pool rejections for "
128600                 DELIMITED BY SIZE
128700            WS-POOL-NAME-UC DELIMITED BY SPACE
128800            " detected: " DELIMITED BY SIZE
128900            WS-EDIT-CNT12 DELIMITED BY SIZE
129000            " (" DELIMITED BY SIZE
129100            WS-EDIT-PCT DELIMITED BY SIZE
129200            "%)" DELIMITED BY SIZE
129300       INTO WS-NEW-MESSAGE.
129400     MOVE "THREAD_POOL_REJECTIONS   " TO WS-NEW-CODE.
129500     MOVE "Y" TO WS-NEW-BAD-FLAG.
129600     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
129700 2270-EXIT.
129800     EXIT.
129900
130000 2300-CHECK-HOT-THREADS.
130100     MOVE "2300-CHECK-HOT-THREADS" TO PARA-NAME.
130200     READ HOTTHFIL
130300         AT END
130400             MOVE "EMPTY HOT THREADS INPUT FILE"
130500                 TO ABEND-REASON
130600             GO TO 1000-ABEND-RTN.
130700     MOVE HT-BLOCK-COUNT TO WS-EDIT-CNT5.
130800     MOVE "HOT_THREADS              " TO WS-NEW-CODE.
130900     MOVE SPACES TO WS-NEW-MESSAGE.
131000     IF HT-BLOCK-COUNT > 5
131100         MOVE "Y" TO WS-NEW-BAD-FLAG
131200         STRING WS-EDIT-CNT5 DELIMITED BY SIZE
131300                " hot threads detected; details written to "
131400                    DELIMITED BY SIZE
131500                "hot_threads.txt" DELIMITED BY SIZE
131600           INTO WS-NEW-MESSAGE
131700     ELSE
131800         MOVE "N" TO WS-NEW-BAD-FLAG
131900         STRING WS-EDIT-CNT5 DELIMITED BY SIZE
132000                " hot threads detected" DELIMITED BY SIZE
132100           INTO WS-NEW-MESSAGE.
132200     PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
132300 2300-EXIT.
132400     EXIT.
132500
132600 2400-CHECK-CPU-USAGE.
132700     MOVE "2400-CHECK-CPU-USAGE" TO PARA-NAME.
132800     MOVE "N" TO WS-ANY-BAD-SW.
132900     PERFORM 2410-TEST-ONE-NODE-CPU THRU 2410-EXIT
133000         VARYING NODE-IDX FROM 1 BY 1
133100         UNTIL NODE-IDX > WS-NODE-COUNT.
133200     IF WS-NO-BAD-NODES
133300         MOVE "HIGH_CPU_USAGE           " TO WS-NEW-CODE
133400         MOVE "N" TO WS-NEW-BAD-FLAG
133500         MOVE "No nodes have high CPU usage"
133600             TO WS-NEW-MESSAGE
133700         PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
133800 2400-EXIT.
133900     EXIT.
134000
134100 2410-TEST-ONE-NODE-CPU.
134200     MOVE "2410-TEST-ONE-NODE-CPU" TO PARA-NAME.
134300     IF WN-CPU-PCT(NODE-IDX) > 80
134400         SET WS-BAD-NODES-FOUND TO TRUE
134500         MOVE WN-CPU-PCT(NODE-IDX) TO WS-EDIT-PCTINT
134600         MOVE SPACES TO WS-NEW-MESSAGE
134700         STRING "High CPU usage on node " DELIMITED BY SIZE
134800                WN-NODE-NAME(NODE-IDX) DELIMITED BY SPACE
134900                ": " DELIMITED BY SIZE
135000                WS-EDIT-PCTINT DELIMITED BY SIZE
135100                "%" DELIMITED BY SIZE
135200           INTO WS-NEW-MESSAGE
135300         MOVE "HIGH_CPU_USAGE           " TO WS-NEW-CODE
135400         MOVE "Y" TO WS-NEW-BAD-FLAG
135500         PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
135600 2410-EXIT.
135700     EXIT.
135800
135900 2500-CHECK-DISK-SPACE.
136000     MOVE "2500-CHECK-DISK-SPACE" TO PARA-NAME.
136100     MOVE "N" TO WS-ANY-BAD-SW.
136200     PERFORM 2510-TEST-ONE-NODE-DISK THRU 2510-EXIT
136300         VARYING NODE-IDX FROM 1 BY 1
136400         UNTIL NODE-IDX > WS-NODE-COUNT.
136500     IF WS-NO-BAD-NODES
136600         MOVE "LOW_DISK_SPACE           " TO WS-NEW-CODE
136700         MOVE "N" TO WS-NEW-BAD-FLAG
136800         MOVE "No nodes have low disk space"
136900             TO WS-NEW-MESSAGE
137000         PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
137100 2500-EXIT.
137200     EXIT.
137300
137400 2510-TEST-ONE-NODE-DISK.
137500     MOVE "2510-TEST-ONE-NODE-DISK" TO PARA-NAME.
137600     MOVE WN-DISK-AVAIL-BYTES(NODE-IDX) TO UC-RAW-VALUE.
137700     MOVE "G" TO UC-FUNCTION-SW.
137800     CALL "UNITCALC" USING UNIT-CALC-REC, RETURN-CD.
137900     IF UC-RESULT < 10
138000         SET WS-BAD-NODES-FOUND TO TRUE
138100         MOVE UC-RESULT TO WS-EDIT-AMT
138200         MOVE SPACES TO WS-NEW-MESSAGE
138300         STRING "Low disk space on node " DELIMITED BY SIZE
138400                WN-NODE-NAME(NODE-IDX) DELIMITED BY SPACE
138500                ": " DELIMITED BY SIZE
138600                WS-EDIT-AMT DELIMITED BY SIZE
138700                " GB free" DELIMITED BY SIZE
138800           INTO WS-NEW-MESSAGE
138900         MOVE "LOW_DISK_SPACE           " TO WS-NEW-CODE
139000         MOVE "Y" TO WS-NEW-BAD-FLAG
139100         PERFORM 9500-ADD-RESULT THRU 9500-EXIT.
139200 2510-EXIT.
139300     EXIT.
139400
139500******************************************************************
139600* RESULT ACCUMULATION.  EVERY CHECK ROUTINE IN THIS PROGRAM ENDS
139700* BY BUILDING WS-NEW-RESULT AND FALLING THROUGH HERE - NOTHING
139800* IS WRITTEN TO RPTFILE OR RESLTFIL UNTIL 8000-RENDER-REPORT.
139900******************************************************************
140000 9500-ADD-RESULT.
140100     MOVE "9500-ADD-RESULT" TO PARA-NAME.
140200     IF WS-RESULT-COUNT NOT LESS THAN WS-MAX-RESULTS-LIT
140300         MOVE "RESULT TABLE CAPACITY EXCEEDED" TO ABEND-REASON
140400         GO TO 1000-ABEND-RTN.
140500     ADD 1 TO WS-RESULT-COUNT.
140600     SET RSLT-IDX TO WS-RESULT-COUNT.
140700     MOVE WS-NEW-CODE     TO WR-CODE(RSLT-IDX).
140800     MOVE WS-NEW-BAD-FLAG TO WR-BAD-FLAG(RSLT-IDX).
140900     MOVE WS-NEW-MESSAGE  TO WR-MESSAGE(RSLT-IDX).
141000     IF WS-NEW-BAD-FLAG = "Y"
141100         ADD 1 TO WS-BAD-TOTAL
141200     ELSE
141300         ADD 1 TO WS-GOOD-TOTAL.
141400 9500-EXIT.
141500     EXIT.
141600
141700 8000-RENDER-REPORT.
141800     MOVE "8000-RENDER-REPORT" TO PARA-NAME.
141900     PERFORM 8100-WRITE-BAD-SECTION THRU 8100-EXIT.
142000     PERFORM 8200-WRITE-CHARTS-SECTION THRU 8200-EXIT.
142100     PERFORM 8300-WRITE-GOOD-SECTION THRU 8300-EXIT.
142200     PERFORM 8400-WRITE-RESULTS-FILE THRU 8400-EXIT.
142300 8000-EXIT.
142400     EXIT.
142500
142600 8100-WRITE-BAD-SECTION.
142700     MOVE "8100-WRITE-BAD-SECTION" TO PARA-NAME.
142800     IF WS-BAD-TOTAL > ZERO
142900         MOVE SPACES TO RPT-REC
143000         MOVE "BAD:" TO RPT-REC
143100         WRITE RPT-REC
143200         PERFORM 8110-WRITE-ONE-BAD THRU 8110-EXIT
143300             VARYING RSLT-IDX FROM 1 BY 1
143400             UNTIL RSLT-IDX > WS-RESULT-COUNT.
143500 8100-EXIT.
143600     EXIT.
143700
143800 8110-WRITE-ONE-BAD.
143900     IF WR-BAD-FLAG(RSLT-IDX) = "Y"
144000         MOVE SPACES TO RPT-REC
144100         STRING " *  " DELIMITED BY SIZE
144200                WR-MESSAGE(RSLT-IDX) DELIMITED BY SPACE
144300           INTO RPT-REC
144400         WRITE RPT-REC.
144500 8110-EXIT.
144600     EXIT.
144700
144800 8300-WRITE-GOOD-SECTION.
144900     MOVE "8300-WRITE-GOOD-SECTION" TO PARA-NAME.
145000     IF WS-GOOD-TOTAL > ZERO
145100         MOVE SPACES TO RPT-REC
145200         MOVE "GOOD:" TO RPT-REC
145300         WRITE RPT-REC
145400         PERFORM 8310-WRITE-ONE-GOOD THRU 8310-EXIT
145500             VARYING RSLT-IDX FROM 1 BY 1
145600             UNTIL RSLT-IDX > WS-RESULT-COUNT.
145700 8300-EXIT.
145800     EXIT.
145900
146000 8310-WRITE-ONE-GOOD.
146100     IF WR-BAD-FLAG(RSLT-IDX) = "N"
146200         MOVE SPACES TO RPT-REC
146300         STRING " *  " DELIMITED BY SIZE
146400                WR-MESSAGE(RSLT-IDX) DELIMITED BY SPACE
146500           INTO RPT-REC
146600         WRITE RPT-REC.
146700 8310-EXIT.
146800     EXIT.
146900
147000******************************************************************
147100* CHARTS IS PRESENTATION ONLY - NONE OF THIS GOES TO RESLTFIL,
147200* ONLY TO THE PRINTED REPORT.  THE TOP 10 FIELDS TABLE IS THE
147300* ONE PLACE IN THIS PROGRAM THAT CALLS STRLTH - THE TRIMMED
147400* FIELD NAME IS MOVED INTO WS-RJ-FIELD-NAME (A 30-BYTE JUSTIFIED
147500* RIGHT WORK FIELD - 30 BEING THE WIDTH OF WF-FIELD-NAME AND
147600* WT-FIELD-NAME) SO THE COLUMN PRINTS RIGHT JUSTIFIED AGAINST
147700* THE SIZE COLUMN.  SEE 8210-WRITE-ONE-TOP-FIELD.
147800******************************************************************
147900 8200-WRITE-CHARTS-SECTION.
148000     MOVE "8200-WRITE-CHARTS-SECTION" TO PARA-NAME.
148100     MOVE SPACES TO RPT-REC.
148200     MOVE "CHARTS:" TO RPT-REC.
148300     WRITE RPT-REC.
148400
148500     MOVE SPACES TO RPT-REC.
148600     MOVE "  Top 10 largest fields:" TO RPT-REC.
148700     WRITE RPT-REC.
148800     PERFORM 8210-WRITE-ONE-TOP-FIELD THRU 8210-EXIT
148900         VARYING TOP-IDX FROM 1 BY 1
149000         UNTIL TOP-IDX > WS-TOP-COUNT.
149100
149200     MOVE SPACES TO RPT-REC.
149300     MOVE "  Thread pool rejections:" TO RPT-REC.
149400     WRITE RPT-REC.
149500     PERFORM 8220-WRITE-ONE-POOL-RANK THRU 8220-EXIT
149600         VARYING TOP-IDX FROM 1 BY 1
149700         UNTIL TOP-IDX > WS-RANK-COUNT.
149800
149900     MOVE SPACES TO RPT-REC.
150000     MOVE "  Shards by doc count (millions):" TO RPT-REC.
150100     WRITE RPT-REC.
150200     MOVE WS-SHARD-DOCM-LT1 TO WS-EDIT-CNT7.
150300     MOVE SPACES TO RPT-REC.
150400     STRING "    under 1:   " DELIMITED BY SIZE
150500            WS-EDIT-CNT7 DELIMITED BY SIZE
150600       INTO RPT-REC.
150700     WRITE RPT-REC.
150800     MOVE WS-SHARD-DOCM-1-10 TO WS-EDIT-CNT7.
150900     MOVE SPACES TO RPT-REC.
151000     STRING "    1 to 10:   " DELIMITED BY SIZE
151100            WS-EDIT-CNT7 DELIMITED BY SIZE
151200       INTO RPT-REC.
151300     WRITE RPT-REC.
151400     MOVE WS-SHARD-DOCM-GT10 TO WS-EDIT-CNT7.
151500     MOVE SPACES TO RPT-REC.
151600     STRING "    over 10:   " DELIMITED BY SIZE
151700            WS-EDIT-CNT7 DELIMITED BY SIZE
151800       INTO RPT-REC.
151900     WRITE RPT-REC.
152000
152100     MOVE SPACES TO RPT-REC.
152200     MOVE "  Shards by disk size (GB):" TO RPT-REC.
152300     WRITE RPT-REC.
152400     MOVE WS-SMALL-SHARD-COUNT TO WS-EDIT-CNT7.
152500     MOVE SPACES TO RPT-REC.
152600     STRING "    under 1:   " DELIMITED BY SIZE
152700            WS-EDIT-CNT7 DELIMITED BY SIZE
152800       INTO RPT-REC.
152900     WRITE RPT-REC.
153000     MOVE WS-MED-SHARD-COUNT TO WS-EDIT-CNT7.
153100     MOVE SPACES TO RPT-REC.
153200     STRING "    1 to 50:   " DELIMITED BY SIZE
153300            WS-EDIT-CNT7 DELIMITED BY SIZE
153400       INTO RPT-REC.
153500     WRITE RPT-REC.
153600     MOVE WS-LARGE-SHARD-COUNT TO WS-EDIT-CNT7.
153700     MOVE SPACES TO RPT-REC.
153800     STRING "    over 50:   " DELIMITED BY SIZE
153900            WS-EDIT-CNT7 DELIMITED BY SIZE
154000       INTO RPT-REC.
154100     WRITE RPT-REC.
154200
154300     MOVE SPACES TO RPT-REC.
154400     MOVE "  Nodes by shard count:" TO RPT-REC.
154500     WRITE RPT-REC.
154600     MOVE WS-NODE-SHCNT-LT10 TO WS-EDIT-CNT5.
154700     MOVE SPACES TO RPT-REC.
154800     STRING "    under 10:    " DELIMITED BY SIZE
154900            WS-EDIT-CNT5 DELIMITED BY SIZE
155000       INTO RPT-REC.
155100     WRITE RPT-REC.
155200     MOVE WS-NODE-SHCNT-10-100 TO WS-EDIT-CNT5.
155300     MOVE SPACES TO RPT-REC.
155400     STRING "    10 to 100:   " DELIMITED BY SIZE
155500            WS-EDIT-CNT5 DELIMITED BY SIZE
155600       INTO RPT-REC.
155700     WRITE RPT-REC.
155800     MOVE WS-NODE-SHCNT-GT100 TO WS-EDIT-CNT5.
155900     MOVE SPACES TO RPT-REC.
156000     STRING "    over 100:    " DELIMITED BY SIZE
156100            WS-EDIT-CNT5 DELIMITED BY SIZE
156200       INTO RPT-REC.
156300     WRITE RPT-REC.
156400
156500     MOVE SPACES TO RPT-REC.
156600     MOVE "  Nodes by doc count (millions):" TO RPT-REC.
156700     WRITE RPT-REC.
156800     MOVE WS-NODE-DOCM-LT1 TO WS-EDIT-CNT5.
156900     MOVE SPACES TO RPT-REC.
157000     STRING "    under 1:     " DELIMITED BY SIZE
157100            WS-EDIT-CNT5 DELIMITED BY SIZE
157200       INTO RPT-REC.
157300     WRITE RPT-REC.
157400     MOVE WS-NODE-DOCM-1-10 TO WS-EDIT-CNT5.
157500     MOVE SPACES TO RPT-REC.
157600     STRING "    1 to 10:     " DELIMITED BY SIZE
157700            WS-EDIT-CNT5 DELIMITED BY SIZE
157800       INTO RPT-REC.
157900     WRITE RPT-REC.
158000     MOVE WS-NODE-DOCM-GT10 TO WS-EDIT-CNT5.
158100     MOVE SPACES TO RPT-REC.
158200     STRING "    over 10:     " DELIMITED BY SIZE
158300            WS-EDIT-CNT5 DELIMITED BY SIZE
158400       INTO RPT-REC.
158500     WRITE RPT-REC.
158600
158700     MOVE SPACES TO RPT-REC.
158800     MOVE "  Nodes by disk size (GB):" TO RPT-REC.
158900     WRITE RPT-REC.
159000     MOVE WS-NODE-GB-LT1 TO WS-EDIT-CNT5.
159100     MOVE SPACES TO RPT-REC.
159200     STRING "    under 1:     " DELIMITED BY SIZE
159300            WS-EDIT-CNT5 DELIMITED BY SIZE
159400       INTO RPT-REC.
159500     WRITE RPT-REC.
159600     MOVE WS-NODE-GB-1-50 TO WS-EDIT-CNT5.
159700     MOVE SPACES TO RPT-REC.
159800     STRING "    1 to 50:     " DELIMITED BY SIZE
159900            WS-EDIT-CNT5 DELIMITED BY SIZE
160000       INTO RPT-REC.
160100     WRITE RPT-REC.
160200     MOVE WS-NODE-GB-GT50 TO WS-EDIT-CNT5.
160300     MOVE SPACES TO RPT-REC.
160400     STRING "    over 50:     " DELIMITED BY SIZE
160500            WS-EDIT-CNT5 DELIMITED BY SIZE
160600       INTO RPT-REC.
160700     WRITE RPT-REC.
160800 8200-EXIT.
160900     EXIT.
161000
161100 8210-WRITE-ONE-TOP-FIELD.
161200     MOVE "8210-WRITE-ONE-TOP-FIELD" TO PARA-NAME.
161300     MOVE WT-FIELD-NAME(TOP-IDX) TO SL-TEXT1.
161400     CALL "STRLTH" USING SL-TEXT1, SL-RETURN-LTH.
161500     MOVE SL-RETURN-LTH TO STR-LTH.
161600     MOVE WT-FIELD-NAME(TOP-IDX)(1:STR-LTH) TO WS-RJ-FIELD-NAME.
161700     MOVE WT-TOTAL-BYTES(TOP-IDX) TO UC-RAW-VALUE.
161800     MOVE "G" TO UC-FUNCTION-SW.
161900     CALL "UNITCALC" USING UNIT-CALC-REC, RETURN-CD.
162000     MOVE UC-RESULT TO WS-EDIT-AMT.
162100     MOVE SPACES TO RPT-REC.
162200     STRING "    " DELIMITED BY SIZE
162300            WS-RJ-FIELD-NAME DELIMITED BY SIZE
162400            "  " DELIMITED BY SIZE
162500            WS-EDIT-AMT DELIMITED BY SIZE
162600            " GB" DELIMITED BY SIZE
162700       INTO RPT-REC.
162800     WRITE RPT-REC.
162900 8210-EXIT.
163000     EXIT.
163100
163200 8220-WRITE-ONE-POOL-RANK.
163300     MOVE "8220-WRITE-ONE-POOL-RANK" TO PARA-NAME.
163400     MOVE WPR-REJECTED(TOP-IDX) TO WS-EDIT-CNT12.
163500     MOVE SPACES TO RPT-REC.
163600     STRING "    " DELIMITED BY SIZE
163700            WPR-POOL-NAME(TOP-IDX) DELIMITED BY SPACE
163800            "  " DELIMITED BY SIZE
163900            WS-EDIT-CNT12 DELIMITED BY SIZE
164000       INTO RPT-REC.
164100     WRITE RPT-REC.
164200 8220-EXIT.
164300     EXIT.
164400
164500 8400-WRITE-RESULTS-FILE.
164600     MOVE "8400-WRITE-RESULTS-FILE" TO PARA-NAME.
164700     PERFORM 8410-WRITE-ONE-RESULT THRU 8410-EXIT
164800         VARYING RSLT-IDX FROM 1 BY 1
164900         UNTIL RSLT-IDX > WS-RESULT-COUNT.
165000 8400-EXIT.
165100     EXIT.
165200
165300 8410-WRITE-ONE-RESULT.
165400     MOVE WR-CODE(RSLT-IDX)     TO RS-CODE.
165500     MOVE WR-BAD-FLAG(RSLT-IDX) TO RS-BAD-FLAG.
165600     MOVE WR-MESSAGE(RSLT-IDX)  TO RS-MESSAGE.
165700     WRITE RESULT-REC.
165800 8410-EXIT.
165900     EXIT.
166000
166100 800-OPEN-FILES.
166200     MOVE "800-OPEN-FILES" TO PARA-NAME.
166300     OPEN INPUT CLUSHLTH, NODESTAT, SHARDFIL, IXSETFIL.
166400     OPEN INPUT IXTOTFIL, FLDDTFIL, THRPLFIL, HOTTHFIL.
166500     OPEN OUTPUT RPTFILE, RESLTFIL, SYSOUT.
166600 800-EXIT.
166700     EXIT.
166800
166900 850-CLOSE-FILES.
167000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
167100     CLOSE CLUSHLTH, NODESTAT, SHARDFIL, IXSETFIL.
167200     CLOSE IXTOTFIL, FLDDTFIL, THRPLFIL, HOTTHFIL.
167300     CLOSE RPTFILE, RESLTFIL, SYSOUT.
167400 850-EXIT.
167500     EXIT.
167600
167700 999-CLEANUP.
167800     MOVE "999-CLEANUP" TO PARA-NAME.
167900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
168000     DISPLAY "** RESULTS ACCUMULATED **".
168100     DISPLAY WS-RESULT-COUNT.
168200     DISPLAY "** BAD FINDINGS / GOOD FINDINGS **".
168300     DISPLAY WS-BAD-TOTAL.
168400     DISPLAY WS-GOOD-TOTAL.
168500     DISPLAY "******** NORMAL END OF JOB CLUSRPT ********".
168600 999-EXIT.
168700     EXIT.
168800
168900 1000-ABEND-RTN.
169000     WRITE SYSOUT-REC FROM ABEND-REC.
169100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
169200     DISPLAY "*** ABNORMAL END OF JOB-CLUSRPT ***" UPON CONSOLE.
169300     DIVIDE ZERO-VAL INTO ONE-VAL.
