000100******************************************************************
000200* COPYBOOK RESLTREC                                              *
000300*        RECORD LAYOUT FOR THE RESULTS OUTPUT FILE               *
000400*        ONE RECORD PER FINDING, IN ACCUMULATION ORDER           *
000500******************************************************************
000600* Maintenance history
000700* 1991-06-02 JRS  0000  Original layout
000800* 1994-11-14 RPK  0147  Widened RS-MESSAGE from 80 to 120 - the
000900*                       disk-space and shard-distribution lines
001000*                       were truncating
001100******************************************************************
001200 01  RESULT-REC.
001300     05  RS-CODE                 PIC X(25).
001400     05  RS-BAD-FLAG             PIC X(01).
001500         88  RS-IS-BAD           VALUE "Y".
001600         88  RS-IS-GOOD          VALUE "N".
001700     05  RS-MESSAGE              PIC X(120).
001800     05  FILLER                  PIC X(04).
