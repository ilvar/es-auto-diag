000100******************************************************************
000200* COPYBOOK NODESTAT                                              *
000300*        RECORD LAYOUT FOR THE NODE-STATS FILE                   *
000400*        ONE RECORD PER CLUSTER NODE                             *
000500******************************************************************
000600* Maintenance history
000700* 1991-06-02 JRS  0000  Original layout - heap/mem/cpu/disk pct
000800* 1993-02-20 RPK  0098  Added disk-io-ops and doc/store counters
000900* 1996-09-11 TGD  0201  Added young/old GC millisecond counters
001000* 1999-01-08 TGD  0312  Y2K date-stamp sweep - no date fields on
001100*                       this record, reviewed and closed no-op
001200******************************************************************
001300 01  NODE-STAT-REC.
001400     05  NS-NODE-NAME            PIC X(20).
001500     05  NS-COMPRESSED-OOPS      PIC X(01).
001600         88  NS-OOPS-ON          VALUE "Y".
001700         88  NS-OOPS-OFF         VALUE "N".
001800     05  NS-HEAP-USED-PCT        PIC 9(03).
001900     05  NS-OS-MEM-USED-PCT      PIC 9(03).
002000     05  NS-CPU-PCT              PIC 9(03).
002100     05  NS-DISK-USED-PCT        PIC 9(03).
002200     05  NS-DISK-AVAIL-BYTES     PIC 9(15).
002300     05  NS-DISK-IO-OPS          PIC 9(15).
002400     05  NS-DOC-COUNT            PIC 9(12).
002500     05  NS-STORE-BYTES          PIC 9(15).
002600     05  NS-YOUNG-GC-MILLIS      PIC 9(15).
002700     05  NS-OLD-GC-MILLIS        PIC 9(15).
002800     05  FILLER                  PIC X(10).
